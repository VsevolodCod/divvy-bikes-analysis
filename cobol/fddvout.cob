000100*
000200* FDDVOUT.COB - FD FOR THE CLEANED/ENRICHED TRIP FILE.
000300*
000400 FD  DV-Trip-Out-File.
000500 copy "wsdvout.cob".
000600*
