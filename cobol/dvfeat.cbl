000100*****************************************************************
000200*                                                               *
000300*             Temporal Feature / Revenue Extractor               *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.          DVFEAT.
001100     AUTHOR.              T J KOWALCZYK.
001200     INSTALLATION.        LAKESHORE DATA SERVICES.
001300     DATE-WRITTEN.        22/09/93.
001400     DATE-COMPILED.       09/03/26.
001500     SECURITY.            COPYRIGHT (C) 1993-2026, LAKESHORE DATA
001600                          SERVICES.  FOR CLIENT USE ONLY.
001700*
001800*    Remarks.             Takes one ACCEPTED trip record from
001900*                         DVTRIP (already normalized by DVCLEAN)
002000*                         and fills in every derived field of
002100*                         the TRIP-OUT-REC - calendar, peak and
002200*                         holiday flags, duration category, and
002300*                         the per-trip revenue figure.
002400*
002500*    Called by.           DVTRIP, once per accepted record.
002600*
002700*    Files used.          None.
002800*
002900* Changes:
003000* 22/09/93 TJK -      Created for the vehicle trip log audit -
003100*                    day-of-week and season only, for the depot
003200*                    scheduling report.
003300* 08/12/98 TJK -      Y2K pass - Zeller's congruence re-checked
003400*                    against four-digit years, no shortcuts left.
003500* 11/03/13 TJK - 2.00 Re-pointed at the bike-share feed.  Added
003600*                    peak-hour and weekend flags.
003700* 02/05/21 TJK - 2.01 Added HOLIDAY-FLAG against the fixed
003800*                    calendar in WSDVHOL.COB.
003900* 08/02/24 LMC - 2.02 Added TRIP-REVENUE using the rate card in
004000*                    WSDVRATE.COB - work taken on from the
004100*                    analytics group when UNIT-ECONOMICS-MODEL
004200*                    was never delivered.
004300* 14/01/24 LMC - 2.03 Added DURATION-CAT buckets.
004400*
004500*****************************************************************
004600*
004700 ENVIRONMENT              DIVISION.
004800*================================
004900*
005000 COPY "ENVDIV.COB".
005100 INPUT-OUTPUT             SECTION.
005200 FILE-CONTROL.
005300*
005400 DATA                     DIVISION.
005500*================================
005600*
005700 FILE SECTION.
005800*
005900 WORKING-STORAGE SECTION.
006000*-----------------------
006100*
006200 77  WS-Prog-Name            PIC X(17)  VALUE "DVFEAT (2.03)".
006300*
006400*  WS-Holidays-Loaded-SW and the table itself survive between
006500*  CALLs - the 24-date calendar is loaded once, on the very
006600*  first trip of the run.
006700 01  WS-Holidays-Loaded-SW   PIC X      VALUE "N".
006800*
006900*  WS-Start-Ymd/WS-Start-Date-Flat and WS-Start-Hms/WS-Start-
006910*  Time-Flat are kept DISPLAY, not COMP, on purpose - a
006920*  REDEFINES over zoned-decimal digits concatenates correctly
006930*  into one flat number; over binary COMP subfields it would
006940*  not (each COMP item is its own binary number, not a share
006950*  of one number line) - that was LMC's Y2K-pass note re-read
006960*  the hard way in 2026 when the split values came back wrong.
006970 01  WS-Start-Ymd.
006980     03  WS-Start-Y          PIC 9(4).
006990     03  WS-Start-M          PIC 99.
007000     03  WS-Start-D          PIC 99.
007300 01  WS-Start-Date-Flat REDEFINES WS-Start-Ymd
007400                             PIC 9(8).
007500*
007600 01  WS-Start-Hms.
007700     03  WS-Start-Hh         PIC 99.
007800     03  WS-Start-Mi         PIC 99.
007900     03  WS-Start-Ss         PIC 99.
008000 01  WS-Start-Time-Flat REDEFINES WS-Start-Hms
008100                             PIC 9(6).
008200*
008300 01  WS-Start-Secs           PIC 9(5)    COMP.
008400 01  WS-End-Secs              PIC 9(5)   COMP.
008500 01  WS-Diff-Secs             PIC 9(6)   COMP.
008600*
008700*  Zeller's congruence work fields - century/year-of-century
008800*  split off the four-digit year, January/February shifted
008900*  back into the PRIOR year per the classic algorithm.  Kept
008910*  as plain COMP fields, moved in field by field off WS-Start-
008920*  Y/M/D - no flat redefine needed here.
009000 01  WS-Zell-Ymd.
009100     03  WS-Zell-Y           PIC 9(4)   COMP.
009200     03  WS-Zell-M           PIC 99     COMP.
009300     03  WS-Zell-D           PIC 99     COMP.
009600 01  WS-Zell-Century         PIC 99     COMP.
009700 01  WS-Zell-Yoc             PIC 99     COMP.
009800 01  WS-Zell-H                PIC S9(4) COMP.
009900 01  WS-Zell-Quot             PIC S9(6) COMP.
010000 01  WS-Zell-Rem              PIC S9(4) COMP.
010100 01  WS-Zell-Iso-Day          PIC 9     COMP.
010200*
010300*  Classic literal-string-to-table trick, same style as the
010400*  month-days table in DVCLEAN - here it carries Zeller's
010500*  "month code" constants, Jan/Feb already shifted to slots
010600*  11 and 12 of the PRIOR year.
010700 01  WS-Zell-Tbl.
010800     03  WS-Zell-Tbl-Str      PIC X(24)
010900                              VALUE "030601040602050003050104".
011000     03  WS-Zell-Tbl-Grp  REDEFINES WS-Zell-Tbl-Str.
011100         05  WS-Zell-Code     PIC 99   OCCURS 12
011200                              INDEXED BY WS-ZC-IX.
011250*
011260*    Table is slotted 1-12 for Zeller month numbers 3-14 (March
011270*    through the shifted January/February) - WS-ZC-IX is always
011280*    set to WS-Zell-M minus 2, never to WS-Zell-M itself.
011300*
011400 01  WS-Duration-Minutes      PIC S9(5)V99 COMP-3.
011500 01  WS-Bill-Minutes          PIC S9(5)V99 COMP-3.
011600 01  WS-Bill-Whole            PIC S9(5)    COMP.
011700 01  WS-Bill-Check            PIC S9(5)V99 COMP-3.
011800 01  WS-Over-Minutes          PIC S9(5)V99 COMP-3.
011900*
012000 LINKAGE                  SECTION.
012100*========================
012200*
012300 COPY "WSDVTRN.COB".
012400 COPY "WSDVOUT.COB".
012500 COPY "WSDVHOL.COB".
012600 COPY "WSDVRATE.COB".
012700*
012800 PROCEDURE DIVISION USING DV-Trip-Record
012900                          DV-Trip-Out-Record
013000                          DV-Holiday-Table
013100                          DV-Rate-Parms.
013200*====================================================
013300*
013400 CC000-Extract.
013500*
013600     IF       WS-Holidays-Loaded-SW = "N"
013700              PERFORM CC005-Load-Holidays THRU CC005-Exit.
013800*
013900     PERFORM  CC010-Copy-Base-Fields      THRU CC010-Exit.
014000     PERFORM  CC020-Derive-Calendar       THRU CC020-Exit.
014100     PERFORM  CC030-Derive-Duration       THRU CC030-Exit.
014200     PERFORM  CC040-Derive-Flags          THRU CC040-Exit.
014300     PERFORM  CC050-Derive-Duration-Cat   THRU CC050-Exit.
014400     PERFORM  CC060-Compute-Revenue       THRU CC060-Exit.
014500*
014600 CC000-Exit.
014700     EXIT     PROGRAM.
014800*
014900*****************************************************************
015000* Fixed 24-date holiday calendar - Jan 1 / Jul 4 / Thanksgiving / *
015100* Dec 25 for 2020-2025.  Loaded once, by explicit MOVE - no      *
015200* intrinsic date arithmetic used to derive Thanksgiving here,    *
015300* the NRF-style "4th Thursday" dates are simply looked up once   *
015400* a year by the analyst who keeps this table current.            *
015500*****************************************************************
015600*
015700 CC005-Load-Holidays.
015800     SET      DV-Hol-Ix TO 1.
015900     MOVE     20200101  TO DV-Holiday-Date (DV-Hol-Ix).
016000     SET      DV-Hol-Ix UP BY 1.
016100     MOVE     20200704  TO DV-Holiday-Date (DV-Hol-Ix).
016200     SET      DV-Hol-Ix UP BY 1.
016300     MOVE     20201126  TO DV-Holiday-Date (DV-Hol-Ix).
016400     SET      DV-Hol-Ix UP BY 1.
016500     MOVE     20201225  TO DV-Holiday-Date (DV-Hol-Ix).
016600     SET      DV-Hol-Ix UP BY 1.
016700     MOVE     20210101  TO DV-Holiday-Date (DV-Hol-Ix).
016800     SET      DV-Hol-Ix UP BY 1.
016900     MOVE     20210704  TO DV-Holiday-Date (DV-Hol-Ix).
017000     SET      DV-Hol-Ix UP BY 1.
017100     MOVE     20211125  TO DV-Holiday-Date (DV-Hol-Ix).
017200     SET      DV-Hol-Ix UP BY 1.
017300     MOVE     20211225  TO DV-Holiday-Date (DV-Hol-Ix).
017400     SET      DV-Hol-Ix UP BY 1.
017500     MOVE     20220101  TO DV-Holiday-Date (DV-Hol-Ix).
017600     SET      DV-Hol-Ix UP BY 1.
017700     MOVE     20220704  TO DV-Holiday-Date (DV-Hol-Ix).
017800     SET      DV-Hol-Ix UP BY 1.
017900     MOVE     20221124  TO DV-Holiday-Date (DV-Hol-Ix).
018000     SET      DV-Hol-Ix UP BY 1.
018100     MOVE     20221225  TO DV-Holiday-Date (DV-Hol-Ix).
018200     SET      DV-Hol-Ix UP BY 1.
018300     MOVE     20230101  TO DV-Holiday-Date (DV-Hol-Ix).
018400     SET      DV-Hol-Ix UP BY 1.
018500     MOVE     20230704  TO DV-Holiday-Date (DV-Hol-Ix).
018600     SET      DV-Hol-Ix UP BY 1.
018700     MOVE     20231123  TO DV-Holiday-Date (DV-Hol-Ix).
018800     SET      DV-Hol-Ix UP BY 1.
018900     MOVE     20231225  TO DV-Holiday-Date (DV-Hol-Ix).
019000     SET      DV-Hol-Ix UP BY 1.
019100     MOVE     20240101  TO DV-Holiday-Date (DV-Hol-Ix).
019200     SET      DV-Hol-Ix UP BY 1.
019300     MOVE     20240704  TO DV-Holiday-Date (DV-Hol-Ix).
019400     SET      DV-Hol-Ix UP BY 1.
019500     MOVE     20241128  TO DV-Holiday-Date (DV-Hol-Ix).
019600     SET      DV-Hol-Ix UP BY 1.
019700     MOVE     20241225  TO DV-Holiday-Date (DV-Hol-Ix).
019800     SET      DV-Hol-Ix UP BY 1.
019900     MOVE     20250101  TO DV-Holiday-Date (DV-Hol-Ix).
020000     SET      DV-Hol-Ix UP BY 1.
020100     MOVE     20250704  TO DV-Holiday-Date (DV-Hol-Ix).
020200     SET      DV-Hol-Ix UP BY 1.
020300     MOVE     20251127  TO DV-Holiday-Date (DV-Hol-Ix).
020400     SET      DV-Hol-Ix UP BY 1.
020500     MOVE     20251225  TO DV-Holiday-Date (DV-Hol-Ix).
020600     MOVE     "Y"       TO WS-Holidays-Loaded-SW.
020700*
020800 CC005-Exit.
020900     EXIT.
021000*
021100*****************************************************************
021200* Carry the normalized input fields straight across.             *
021300*****************************************************************
021400*
021500 CC010-Copy-Base-Fields.
021600     MOVE     DV-Ride-Id             TO DVO-Ride-Id.
021700     MOVE     DV-Rideable-Type       TO DVO-Rideable-Type.
021800     MOVE     DV-Start-Date          TO DVO-Start-Date.
021900     MOVE     DV-Start-Time          TO DVO-Start-Time.
022000     MOVE     DV-End-Date            TO DVO-End-Date.
022100     MOVE     DV-End-Time            TO DVO-End-Time.
022200     MOVE     DV-Start-Station-Id    TO DVO-Start-Station-Id.
022300     MOVE     DV-Start-Station-Name  TO DVO-Start-Station-Name.
022400     MOVE     DV-End-Station-Id      TO DVO-End-Station-Id.
022500     MOVE     DV-End-Station-Name    TO DVO-End-Station-Name.
022600     MOVE     DV-Start-Lat           TO DVO-Start-Lat.
022700     MOVE     DV-Start-Lng           TO DVO-Start-Lng.
022800     MOVE     DV-End-Lat             TO DVO-End-Lat.
022900     MOVE     DV-End-Lng             TO DVO-End-Lng.
023000     MOVE     DV-Member-Casual       TO DVO-Member-Casual.
023100*
023200 CC010-Exit.
023300     EXIT.
023400*
023500*****************************************************************
023600* Year / month / day / hour off START-DATE and START-TIME, plus  *
023700* ISO weekday by Zeller's congruence - no FUNCTION used.         *
023800*****************************************************************
023900*
024000 CC020-Derive-Calendar.
024100     MOVE     DV-Start-Date    TO WS-Start-Date-Flat.
024200     MOVE     DV-Start-Time    TO WS-Start-Time-Flat.
024300     MOVE     WS-Start-Y       TO DVO-Trip-Year.
024400     MOVE     WS-Start-M       TO DVO-Trip-Month.
024500     MOVE     WS-Start-D       TO DVO-Trip-Day.
024600     MOVE     WS-Start-Hh      TO DVO-Trip-Hour.
024700*
024800     MOVE     WS-Start-Y       TO WS-Zell-Y.
024900     MOVE     WS-Start-M       TO WS-Zell-M.
025000     MOVE     WS-Start-D       TO WS-Zell-D.
025100     IF       WS-Zell-M < 3
025200              SUBTRACT 1 FROM WS-Zell-Y
025300              ADD      12 TO WS-Zell-M.
025400*
025500     DIVIDE   WS-Zell-Y  BY 100 GIVING WS-Zell-Century
025600                               REMAINDER WS-Zell-Yoc.
025700*
025800     SUBTRACT 2         FROM WS-Zell-M GIVING WS-Zell-Rem.
025850     SET      WS-ZC-IX   TO WS-Zell-Rem.
025900     COMPUTE  WS-Zell-H  = WS-Zell-D + WS-Zell-Code (WS-ZC-IX)
026000              + WS-Zell-Yoc + (WS-Zell-Yoc / 4)
026100              + (WS-Zell-Century / 4) + (5 * WS-Zell-Century).
026200     DIVIDE   WS-Zell-H  BY 7 GIVING WS-Zell-Quot
026300                               REMAINDER WS-Zell-Rem.
026400*
026500*    Zeller gives 0=Saturday ... 6=Friday - shift to ISO
026600*    1=Monday ... 7=Sunday with one more table-free lookup.
026700     EVALUATE WS-Zell-Rem
026800         WHEN 0   MOVE 6 TO WS-Zell-Iso-Day
026900         WHEN 1   MOVE 7 TO WS-Zell-Iso-Day
027000         WHEN 2   MOVE 1 TO WS-Zell-Iso-Day
027100         WHEN 3   MOVE 2 TO WS-Zell-Iso-Day
027200         WHEN 4   MOVE 3 TO WS-Zell-Iso-Day
027300         WHEN 5   MOVE 4 TO WS-Zell-Iso-Day
027400         WHEN 6   MOVE 5 TO WS-Zell-Iso-Day
027500     END-EVALUATE.
027600     MOVE     WS-Zell-Iso-Day  TO DVO-Weekday.
027700*
027800     EVALUATE WS-Start-M
027900         WHEN 12 WHEN 1 WHEN 2   MOVE 1 TO DVO-Season
028000         WHEN 3  WHEN 4 WHEN 5   MOVE 2 TO DVO-Season
028100         WHEN 6  WHEN 7 WHEN 8   MOVE 3 TO DVO-Season
028200         WHEN OTHER              MOVE 4 TO DVO-Season
028300     END-EVALUATE.
028400*
028500     MOVE     "N"   TO DVO-Holiday-Flag.
028600     SET      DV-Hol-Ix  TO 1.
028700     SEARCH   DV-Holiday-Date VARYING DV-Hol-Ix
028800              AT END     MOVE "N" TO DVO-Holiday-Flag
028900         WHEN DV-Holiday-Date (DV-Hol-Ix) = DV-Start-Date
029000                        MOVE "Y" TO DVO-Holiday-Flag
029100     END-SEARCH.
029200*
029300 CC020-Exit.
029400     EXIT.
029500*
029600*****************************************************************
029700* Duration, in seconds then minutes, crossing midnight when the   *
029800* end date is the day after the start date (DVCLEAN already      *
029900* confirmed it is one of those two).                              *
030000*****************************************************************
030100*
030200 CC030-Derive-Duration.
030300     COMPUTE  WS-Start-Secs = (WS-Start-Hh * 3600)
030400              + (WS-Start-Mi * 60) + WS-Start-Ss.
030500     COMPUTE  WS-End-Secs = ((DV-End-Time / 10000) * 3600)
030600              + (((DV-End-Time / 100) - ((DV-End-Time / 10000) * 100)) * 60)
030700              + (DV-End-Time - ((DV-End-Time / 100) * 100)).
030800*
030900     IF       DV-End-Date = DV-Start-Date
031000              COMPUTE WS-Diff-Secs = WS-End-Secs - WS-Start-Secs
031100     ELSE
031200              COMPUTE WS-Diff-Secs = (86400 - WS-Start-Secs) + WS-End-Secs
031300     END-IF.
031400*
031500     COMPUTE  WS-Duration-Minutes ROUNDED = WS-Diff-Secs / 60.
031600     MOVE     WS-Duration-Minutes  TO DVO-Duration-Minutes.
031700*
031800 CC030-Exit.
031900     EXIT.
032000*
032100*****************************************************************
032200* Weekend and peak-hour flags.                                     *
032300*****************************************************************
032400*
032500 CC040-Derive-Flags.
032600     IF       DVO-Weekday >= 6
032700              MOVE "Y" TO DVO-Weekend-Flag
032800     ELSE
032900              MOVE "N" TO DVO-Weekend-Flag
033000     END-IF.
033100*
033200     IF       (DVO-Trip-Hour >= 7  AND DVO-Trip-Hour < 9)
033300     OR       (DVO-Trip-Hour >= 16 AND DVO-Trip-Hour < 18)
033400              MOVE "Y" TO DVO-Peak-Flag
033500     ELSE
033600              MOVE "N" TO DVO-Peak-Flag
033700     END-IF.
033800*
033900 CC040-Exit.
034000     EXIT.
034100*
034200*****************************************************************
034300* Duration-category buckets.                                       *
034400*****************************************************************
034500*
034600 CC050-Derive-Duration-Cat.
034700     EVALUATE TRUE
034800         WHEN WS-Duration-Minutes <= 5
034900              MOVE "very_short" TO DVO-Duration-Cat
035000         WHEN WS-Duration-Minutes <= 15
035100              MOVE "short"      TO DVO-Duration-Cat
035200         WHEN WS-Duration-Minutes <= 45
035300              MOVE "medium"     TO DVO-Duration-Cat
035400         WHEN WS-Duration-Minutes <= 120
035500              MOVE "long"       TO DVO-Duration-Cat
035600         WHEN OTHER
035700              MOVE "very_long"  TO DVO-Duration-Cat
035800     END-EVALUATE.
035900*
036000 CC050-Exit.
036100     EXIT.
036200*
036300*****************************************************************
036400* Revenue per the published rate card.  Billable minutes are      *
036500* rounded UP to a whole minute by hand - truncate then bump by    *
036600* one if anything was dropped - no FUNCTION CEILING used.         *
036700*****************************************************************
036800*
036900 CC060-Compute-Revenue.
037000     MOVE     WS-Duration-Minutes  TO WS-Bill-Whole.
037100     COMPUTE  WS-Bill-Check = WS-Bill-Whole.
037200     IF       WS-Bill-Check < WS-Duration-Minutes
037300              ADD 1 TO WS-Bill-Whole.
037400     COMPUTE  WS-Bill-Minutes = WS-Bill-Whole.
037500*
037600     IF       DV-Member-Casual = "member"
037700         IF   DV-Rideable-Type = "electric_bike"
037800              COMPUTE DVO-Trip-Revenue ROUNDED =
037900                      WS-Bill-Minutes * DVP-Member-Electric-Rate
038000         ELSE
038100              COMPUTE WS-Over-Minutes =
038200                      WS-Bill-Minutes - DVP-Member-Free-Minutes
038300              IF      WS-Over-Minutes > 0
038400                      COMPUTE DVO-Trip-Revenue ROUNDED =
038500                              WS-Over-Minutes * DVP-Member-Classic-Rate
038600              ELSE
038700                      MOVE 0 TO DVO-Trip-Revenue
038800              END-IF
038900         END-IF
039000     ELSE
039100         IF   DV-Rideable-Type = "electric_bike"
039200              COMPUTE DVO-Trip-Revenue ROUNDED =
039300                      DVP-Casual-Unlock-Fee +
039400                      (WS-Bill-Minutes * DVP-Casual-Electric-Rate)
039500         ELSE
039600              COMPUTE DVO-Trip-Revenue ROUNDED =
039700                      DVP-Casual-Unlock-Fee +
039800                      (WS-Bill-Minutes * DVP-Casual-Classic-Rate)
039900         END-IF
040000     END-IF.
040100*
040200 CC060-Exit.
040300     EXIT.
040400*
