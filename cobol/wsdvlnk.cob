000100*****************************************************
000200*                                                   *
000300*  LINKAGE CONTROL FIELDS PASSED TO DVCLEAN.         *
000400*     THE TRIP RECORD ITSELF TRAVELS SEPARATELY AS  *
000500*     ITS OWN PARAMETER (COPY WSDVTRN.COB) SO DVTRIP  *
000600*     CAN PASS EITHER THE FD RECORD OR A WORKING     *
000700*     COPY WITHOUT CHANGING THIS LAYOUT.             *
000800*     DVL-TOTALS IS PASSED BY REFERENCE AND BUILT UP *
000900*     BY DVCLEAN ACROSS EVERY CALL - DVTRIP JUST     *
001000*     READS IT AT END OF JOB FOR THE CLEANING REPORT.*
001100*****************************************************
001200*
001300* 11/03/13 RHM - CREATED WITH THE BIKE-SHARE REWORK.
001400* 14/01/24 LMC - SPLIT REJECT REASON OUT FROM THE
001500*                ACCEPTED SWITCH FOR CLARITY.
001600* 09/03/26 LMC - DROPPED DVL-FUNCTION - TOTALS NO
001700*                LONGER NEEDED A SEPARATE CALL MODE
001800*                NOW THEY ACCUMULATE BY REFERENCE.
001900*
002000 01  DVL-Accepted-SW       PIC X.
002050*                            "Y" OR "N".
002100 01  DVL-Reject-Reason     PIC X(20).
002200 01  DVL-Totals.
002250     03  DVL-Read-Count     PIC 9(7) COMP.
002260     03  DVL-Accept-Count   PIC 9(7) COMP.
002300     03  DVL-Dup-Count      PIC 9(7) COMP.
002400     03  DVL-Bad-TS-Count   PIC 9(7) COMP.
002500     03  DVL-Geo-Count      PIC 9(7) COMP.
002600     03  DVL-Bad-Dur-Count  PIC 9(7) COMP.
002650     03  FILLER             PIC X(4).
002700*
