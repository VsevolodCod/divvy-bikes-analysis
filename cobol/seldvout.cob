000100*
000200* SELDVOUT.COB - SELECT FOR THE CLEANED/ENRICHED TRIP FILE.
000300*
000400     SELECT DV-Trip-Out-File ASSIGN TO "TRIPS-OUT"
000500             ORGANIZATION IS SEQUENTIAL
000600             FILE STATUS  IS DV-Trip-Out-Status.
000700*
