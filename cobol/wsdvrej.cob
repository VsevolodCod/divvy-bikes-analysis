000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR THE REJECTED TRIP FILE     *
000400*     ONE RECORD PER RECORD FAILING A CLEANER RULE  *
000500*****************************************************
000600* FILE SIZE 36 BYTES - RIDE-ID PLUS REASON FILL IT EXACTLY,
000650* NO FILLER PAD NEEDED.
000700*
000800* 11/03/13 RHM - CREATED WITH THE BIKE-SHARE REWORK.
000900* 09/03/26 LMC - DROPPED THE SPARE 4-BYTE FILLER - RIDE-ID
000950*                AND REJECT-REASON ALREADY HIT 36 BYTES ON
000970*                THE NOSE, MATCHING THE SPEC'D RECORD SIZE.
001000 01  DV-REJECT-RECORD.
001100     03  DVR-RIDE-ID                PIC X(16).
001200     03  DVR-REJECT-REASON          PIC X(20).
001400*
