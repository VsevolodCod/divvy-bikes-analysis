000100*
000200* FDDVTRN.COB - FD FOR THE RAW TRIP INPUT FILE.
000300*
000400 FD  DV-Trip-File.
000500 copy "wsdvtrn.cob".
000600*
