000100*
000200* FDDVREJ.COB - FD FOR THE REJECTED TRIP FILE.
000300*
000400 FD  DV-Reject-File.
000500 copy "wsdvrej.cob".
000600*
