000100*
000200* SELDVTRN.COB - SELECT FOR THE RAW TRIP INPUT FILE.
000300*
000400     SELECT DV-Trip-File ASSIGN TO "TRIPS-IN"
000500             ORGANIZATION IS SEQUENTIAL
000600             FILE STATUS  IS DV-Trip-Status.
000700*
