000100*
000200* SELDVRPT.COB - SELECT FOR THE PROFILING/SUMMARY PRINT FILE.
000300*
000400     SELECT DV-Report-File ASSIGN TO "REPORT-OUT"
000500             ORGANIZATION IS LINE SEQUENTIAL
000600             FILE STATUS  IS DV-Report-Status.
000700*
