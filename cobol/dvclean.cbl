000100*****************************************************************
000200*                                                               *
000300*                  Trip Cleaner / Validator                     *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.          DVCLEAN.
001100     AUTHOR.              R H MARCHETTI.
001200     INSTALLATION.        LAKESHORE DATA SERVICES.
001300     DATE-WRITTEN.        14/06/87.
001400     DATE-COMPILED.       09/03/26.
001500     SECURITY.            COPYRIGHT (C) 1987-2026, LAKESHORE DATA
001600                          SERVICES.  FOR CLIENT USE ONLY.
001700*
001800*    Remarks.             Per-record validator for the nightly
001900*                         trip feed.  Rules are applied in a
002000*                         fixed order and the FIRST rule that
002100*                         fails wins - DVTRIP writes one reject
002200*                         record with that reason and moves on.
002300*                         Survivors are normalized in place
002400*                         (case-folded type codes, defaulted
002500*                         station fields) ready for DVFEAT.
002600*
002700*    Called by.           DVTRIP, once per input record.
002800*
002900*    Files used.          None - works entirely on the trip
003000*                         record passed in the LINKAGE SECTION.
003100*
003200* Changes:
003300* 14/06/87 RHM -      Created for the vehicle trip log audit -
003400*                    duplicate check and bad-mileage rule only.
003500* 22/09/93 RHM -      Added the out-of-county bounds check when
003600*                    the depot started tagging GPS fixes.
003700* 08/12/98 RHM -      Y2K pass - century byte confirmed present
003800*                    on every date field, no two-digit years left.
003900* 11/03/13 RHM - 2.00 Re-pointed at the bike-share feed.  Renamed
004000*                    fields, dropped mileage rule, added the
004100*                    duration-limit rule in its place.
004200* 19/09/20 TJK - 2.01 Folded RIDEABLE-TYPE and MEMBER-CASUAL to
004300*                    lower case here instead of leaving it to
004400*                    the feature extractor.
004500* 14/01/24 LMC - 2.02 Missing-station defaulting added (rule 6).
004600*                    Geo check no longer rejects a zero lat/lng -
004700*                    that is a missing fix, not a bad one.
004800* 09/03/26 LMC - 2.03 Totals now build up via the LINKAGE DVL-
004900*                    TOTALS group instead of a separate totals
005000*                    call - one call shape for every record.
005100*
005200*****************************************************************
005300*
005400 ENVIRONMENT              DIVISION.
005500*================================
005600*
005700 COPY "ENVDIV.COB".
005800 INPUT-OUTPUT             SECTION.
005900 FILE-CONTROL.
006000*
006100 DATA                     DIVISION.
006200*================================
006300*
006400 FILE SECTION.
006500*
006600 WORKING-STORAGE SECTION.
006700*-----------------------
006800*
006900 77  WS-Prog-Name            PIC X(17)  VALUE "DVCLEAN (2.03)".
007000*
007100*  WS-Prev-Ride-Id is NOT reset by this PROCEDURE DIVISION - it
007200*  relies on Working-Storage surviving between CALLs to carry
007300*  the last ACCEPTED ride-id forward for the duplicate check.
007400*
007500 01  WS-Prev-Ride-Id         PIC X(16)   VALUE SPACES.
007600*
007700 01  WS-Start-Secs           PIC 9(5)    COMP.
007800 01  WS-End-Secs             PIC 9(5)    COMP.
007900*
008000*  WS-Start-Ymd carries the broken-out start date while BB025
008100*  works on it - plain COMP fields, no flat redefine needed,
008200*  DV-Start-Date is decomposed fresh by DIVIDE/COMPUTE below.
008300 01  WS-Start-Ymd.
008400     03  WS-Start-Y          PIC 9(4)   COMP.
008500     03  WS-Start-M          PIC 99     COMP.
008600     03  WS-Start-D          PIC 99     COMP.
008700*
008800*  WS-Next-Ymd is the candidate "day after start" built up by
008900*  BB025.  These three fields are kept DISPLAY, not COMP, on
009000*  purpose - a REDEFINES over zoned-decimal digits concatenates
009100*  correctly into WS-Next-Date-Flat; over binary COMP fields it
009200*  would not (each COMP subfield is its own binary number, not
009300*  three decimal digit groups sharing one number line - that
009400*  was the bug LMC found in 2.03 and this rewrite corrects).
009500 01  WS-Next-Ymd.
009600     03  WS-Next-Y           PIC 9(4).
009700     03  WS-Next-M           PIC 99.
009800     03  WS-Next-D           PIC 99.
009900 01  WS-Next-Date-Flat  REDEFINES WS-Next-Ymd
010000                             PIC 9(8).
010100 01  WS-Max-Day               PIC 99     COMP.
010200 01  WS-Duration-Minutes      PIC S9(5)V99 COMP-3.
010300 01  WS-Diff-Secs             PIC 9(6)   COMP.
010400*
010500 01  WS-Month-Days-Tbl.
010600     03  WS-Month-Days-Str    PIC X(24)
010700                              VALUE "312831303130313130313031".
010800     03  WS-Month-Days-Grp REDEFINES WS-Month-Days-Str.
010900         05  WS-Month-Days    PIC 99  OCCURS 12
011000                              INDEXED BY WS-MD-IX.
011100*
011200 01  WS-Div-Quot              PIC 9(6)   COMP.
011300 01  WS-Div-Rem               PIC 9(4)   COMP.
011400 01  WS-Leap-SW               PIC X      VALUE "N".
011500*
011600*  Same literal-string-to-table trick again, this time for the
011700*  four fixed reject-reason texts, so every rule paragraph sets
011800*  DVL-REJECT-REASON off the one table instead of its own copy
011900*  of the literal.
012000 01  WS-Reject-Reason-Tbl.
012100     03  WS-Reject-Tbl-Str    PIC X(80)  VALUE
012200-"DUPLICATE           BAD-TIMESTAMP       GEO-OUTLIER         BAD-
012300-"DURATION        ".
012400     03  WS-Reject-Tbl-Grp REDEFINES WS-Reject-Tbl-Str.
012500         05  WS-Reject-Text   PIC X(20)  OCCURS 4
012600                              INDEXED BY WS-RJ-IX.
012700*    1=DUPLICATE  2=BAD-TIMESTAMP  3=GEO-OUTLIER  4=BAD-DURATION
012800*
012900 LINKAGE                  SECTION.
013000*========================
013100*
013200 COPY "WSDVLNK.COB".
013300 COPY "WSDVTRN.COB".
013400*
013500 PROCEDURE DIVISION USING DVL-Accepted-SW
013600                          DVL-Reject-Reason
013700                          DVL-Totals
013800                          DV-Trip-Record.
013900*====================================================
014000*
014100 BB000-Validate.
014200*
014300     ADD      1           TO DVL-Read-Count.
014400     MOVE     "N"         TO DVL-Accepted-SW.
014500     MOVE     SPACES      TO DVL-Reject-Reason.
014600*
014700     PERFORM  BB010-Check-Duplicate    THRU BB010-Exit.
014800     IF       DVL-Reject-Reason NOT = SPACES
014900              GO TO BB000-Exit.
015000*
015100     PERFORM  BB020-Check-Timestamp    THRU BB020-Exit.
015200     IF       DVL-Reject-Reason NOT = SPACES
015300              GO TO BB000-Exit.
015400*
015500     PERFORM  BB030-Check-Geo-Bounds   THRU BB030-Exit.
015600     IF       DVL-Reject-Reason NOT = SPACES
015700              GO TO BB000-Exit.
015800*
015900     PERFORM  BB040-Check-Duration     THRU BB040-Exit.
016000     IF       DVL-Reject-Reason NOT = SPACES
016100              GO TO BB000-Exit.
016200*
016300     PERFORM  BB050-Normalize          THRU BB050-Exit.
016400*
016500     MOVE     "Y"            TO DVL-Accepted-SW.
016600     ADD      1              TO DVL-Accept-Count.
016700     MOVE     DV-Ride-Id     TO WS-Prev-Ride-Id.
016800*
016900 BB000-Exit.
017000     EXIT     PROGRAM.
017100*
017200*****************************************************************
017300* Rule 1 - Duplicate removal - adjacent accepted Ride-Id match.  *
017400*****************************************************************
017500*
017600 BB010-Check-Duplicate.
017700     IF       DV-Ride-Id = WS-Prev-Ride-Id
017800     AND      WS-Prev-Ride-Id NOT = SPACES
017900              SET  WS-RJ-IX TO 1
018000              MOVE WS-Reject-Text (WS-RJ-IX) TO DVL-Reject-Reason
018100              ADD  1                TO DVL-Dup-Count.
018200*
018300 BB010-Exit.
018400     EXIT.
018500*
018600*****************************************************************
018700* Rule 2 - Timestamp sanity - end must be strictly after start.  *
018800* Works in seconds-of-day so it has to know whether the trip     *
018900* crossed midnight - DVFEAT re-does this same day-arithmetic     *
019000* when it derives DURATION-MINUTES.                              *
019100*****************************************************************
019200*
019300 BB020-Check-Timestamp.
019400     COMPUTE  WS-Start-Secs = (DV-Start-Time / 10000) * 3600
019500              + ((DV-Start-Time / 100) - ((DV-Start-Time / 10000) * 100)) * 60
019600              + (DV-Start-Time - ((DV-Start-Time / 100) * 100)).
019700     COMPUTE  WS-End-Secs   = (DV-End-Time / 10000) * 3600
019800              + ((DV-End-Time / 100) - ((DV-End-Time / 10000) * 100)) * 60
019900              + (DV-End-Time - ((DV-End-Time / 100) * 100)).
020000*
020100     IF       DV-End-Date = DV-Start-Date
020200              IF  WS-End-Secs > WS-Start-Secs
020300                  GO TO BB020-Exit
020400              ELSE
020500                  SET  WS-RJ-IX TO 2
020600                  MOVE WS-Reject-Text (WS-RJ-IX) TO DVL-Reject-Reason
020700                  ADD  1 TO DVL-Bad-TS-Count
020800                  GO TO BB020-Exit
020900              END-IF
021000     END-IF.
021100*
021200     PERFORM  BB025-Next-Calendar-Day THRU BB025-Exit.
021300     IF       DV-End-Date = WS-Next-Date-Flat
021400              GO TO BB020-Exit
021500     END-IF.
021600*
021700     SET      WS-RJ-IX TO 2.
021800     MOVE     WS-Reject-Text (WS-RJ-IX) TO DVL-Reject-Reason.
021900     ADD      1                TO DVL-Bad-TS-Count.
022000*
022100 BB020-Exit.
022200     EXIT.
022300*
022400*****************************************************************
022500* Classic date-plus-one, month-table driven - no intrinsic       *
022600* FUNCTIONs used anywhere in this program on purpose.            *
022700*****************************************************************
022800*
022900 BB025-Next-Calendar-Day.
023000     COMPUTE  WS-Start-Y = DV-Start-Date / 10000.
023100     COMPUTE  WS-Start-M = (DV-Start-Date / 100) - (WS-Start-Y * 100).
023200     COMPUTE  WS-Start-D = DV-Start-Date - ((DV-Start-Date / 100) * 100).
023300*
023400     MOVE     WS-Start-Y  TO WS-Next-Y.
023500     MOVE     WS-Start-M  TO WS-Next-M.
023600     ADD      1           TO WS-Start-D GIVING WS-Next-D.
023700*
023800     SET      WS-MD-IX    TO WS-Start-M.
023900     MOVE     WS-Month-Days (WS-MD-IX) TO WS-Max-Day.
024000     IF       WS-Start-M = 2
024100              MOVE "N"        TO WS-Leap-SW
024200              DIVIDE  WS-Start-Y BY 4   GIVING WS-Div-Quot
024300                      REMAINDER WS-Div-Rem
024400              IF      WS-Div-Rem = 0
024500                      MOVE "Y" TO WS-Leap-SW
024600                      DIVIDE  WS-Start-Y BY 100 GIVING WS-Div-Quot
024700                              REMAINDER WS-Div-Rem
024800                      IF      WS-Div-Rem = 0
024900                              MOVE "N" TO WS-Leap-SW
025000                              DIVIDE WS-Start-Y BY 400 GIVING WS-Div-Quot
025100                                     REMAINDER WS-Div-Rem
025200                              IF     WS-Div-Rem = 0
025300                                     MOVE "Y" TO WS-Leap-SW
025400                              END-IF
025500                      END-IF
025600              END-IF
025700              IF      WS-Leap-SW = "Y"
025800                      MOVE 29 TO WS-Max-Day
025900              END-IF.
026000*
026100     IF       WS-Next-D > WS-Max-Day
026200              MOVE 1  TO WS-Next-D
026300              ADD  1  TO WS-Start-M GIVING WS-Next-M
026400              IF  WS-Next-M > 12
026500                  MOVE 1 TO WS-Next-M
026600                  ADD  1 TO WS-Start-Y GIVING WS-Next-Y
026700              END-IF
026800     END-IF.
026900*
027000 BB025-Exit.
027100     EXIT.
027200*
027300*****************************************************************
027400* Rule 3 - Geographic bounds (Chicago).  Zero is a missing fix,  *
027500* not a bad one, so it is never grounds for rejection here.      *
027600*****************************************************************
027700*
027800 BB030-Check-Geo-Bounds.
027900     SET      WS-RJ-IX TO 3.
028000     IF       DV-Start-Lat NOT = ZERO
028100     AND      (DV-Start-Lat < 41.5 OR DV-Start-Lat > 42.5)
028200              MOVE WS-Reject-Text (WS-RJ-IX) TO DVL-Reject-Reason
028300              ADD  1 TO DVL-Geo-Count
028400              GO TO BB030-Exit.
028500     IF       DV-Start-Lng NOT = ZERO
028600     AND      (DV-Start-Lng < -88.0 OR DV-Start-Lng > -87.0)
028700              MOVE WS-Reject-Text (WS-RJ-IX) TO DVL-Reject-Reason
028800              ADD  1 TO DVL-Geo-Count
028900              GO TO BB030-Exit.
029000     IF       DV-End-Lat NOT = ZERO
029100     AND      (DV-End-Lat < 41.5 OR DV-End-Lat > 42.5)
029200              MOVE WS-Reject-Text (WS-RJ-IX) TO DVL-Reject-Reason
029300              ADD  1 TO DVL-Geo-Count
029400              GO TO BB030-Exit.
029500     IF       DV-End-Lng NOT = ZERO
029600     AND      (DV-End-Lng < -88.0 OR DV-End-Lng > -87.0)
029700              MOVE WS-Reject-Text (WS-RJ-IX) TO DVL-Reject-Reason
029800              ADD  1 TO DVL-Geo-Count.
029900*
030000 BB030-Exit.
030100     EXIT.
030200*
030300*****************************************************************
030400* Rule 4 - Duration limits, 1 to 1440 minutes inclusive.         *
030500*****************************************************************
030600*
030700 BB040-Check-Duration.
030800     IF       DV-End-Date = DV-Start-Date
030900              COMPUTE WS-Diff-Secs = WS-End-Secs - WS-Start-Secs
031000     ELSE
031100              COMPUTE WS-Diff-Secs = (86400 - WS-Start-Secs) + WS-End-Secs
031200     END-IF.
031300     COMPUTE  WS-Duration-Minutes ROUNDED = WS-Diff-Secs / 60.
031400*
031500     IF       WS-Duration-Minutes < 1 OR WS-Duration-Minutes > 1440
031600              SET  WS-RJ-IX TO 4
031700              MOVE WS-Reject-Text (WS-RJ-IX) TO DVL-Reject-Reason
031800              ADD  1 TO DVL-Bad-Dur-Count.
031900*
032000 BB040-Exit.
032100     EXIT.
032200*
032300*****************************************************************
032400* Rules 5 & 6 - normalize case, default blank station fields.   *
032500*****************************************************************
032600*
032700 BB050-Normalize.
032800     INSPECT  DV-Member-Casual CONVERTING
032900              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
033000              "abcdefghijklmnopqrstuvwxyz".
033100     INSPECT  DV-Rideable-Type CONVERTING
033200              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
033300              "abcdefghijklmnopqrstuvwxyz".
033400*
033500     IF       DV-Start-Station-Name = SPACES
033600              MOVE "Non-Station Parking" TO DV-Start-Station-Name.
033700     IF       DV-End-Station-Name = SPACES
033800              MOVE "Non-Station Parking" TO DV-End-Station-Name.
033900     IF       DV-Start-Station-Id = SPACES
034000              MOVE "unknown" TO DV-Start-Station-Id.
034100     IF       DV-End-Station-Id = SPACES
034200              MOVE "unknown" TO DV-End-Station-Id.
034300*
034400 BB050-Exit.
034500     EXIT.
034600*
