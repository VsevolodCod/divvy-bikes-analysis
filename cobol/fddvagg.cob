000100*
000200* FDDVAGG.COB - FD FOR THE DAILY AGGREGATE FILE.
000300*
000400 FD  DV-Daily-Agg-File.
000500 copy "wsdvagg.cob".
000600*
