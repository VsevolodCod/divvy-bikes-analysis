000100*****************************************************
000200*                                                   *
000300*  TRIP REVENUE PRICING PARAMETERS                  *
000400*     HELD HERE IN ONE PLACE SO THE NIGHTLY RATES   *
000500*     CAN BE CHANGED WITHOUT TOUCHING DVFEAT'S       *
000600*     PROCEDURE DIVISION.  STANDARD PUBLISHED       *
000700*     RATE CARD - NOT READ FROM A PARAMETER FILE.   *
000800*****************************************************
000900*
001000* 08/02/24 LMC - CREATED WHEN THE UNIT-ECONOMICS WORK WAS
001100*                TAKEN ON FROM THE ANALYTICS GROUP - THEY
001200*                NEVER DELIVERED A PARAMETER FILE SO THE
001300*                RATE CARD IS HELD HERE AS LITERALS.
001400*
001500 01  DV-RATE-PARMS.
001600     03  DVP-MEMBER-FREE-MINUTES    PIC 99      VALUE 45.
001700*                                    DEF 45 - CLASSIC/DOCKED ONLY
001800     03  DVP-MEMBER-CLASSIC-RATE    PIC 9V99 COMP-3 VALUE .19.
001900     03  DVP-MEMBER-ELECTRIC-RATE   PIC 9V99 COMP-3 VALUE .19.
002000     03  DVP-CASUAL-UNLOCK-FEE      PIC 9V99 COMP-3 VALUE 1.00.
002100     03  DVP-CASUAL-CLASSIC-RATE    PIC 9V99 COMP-3 VALUE .19.
002200     03  DVP-CASUAL-ELECTRIC-RATE   PIC 9V99 COMP-3 VALUE .44.
002250     03  FILLER                     PIC X(4).
002300*
