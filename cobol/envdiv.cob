000100*
000200* ENVDIV.COB
000300*
000400* Common ENVIRONMENT DIVISION entries shared by the DV suite so
000500* every program's printer/switch setup stays in lock step.
000600*
000700* 14/06/87 RHM - Created for the trip-log audit run.
000800* 09/03/99 RHM - Added UPSI-0 for the Y2K rerun flag.
000900*
001000 SPECIAL-NAMES.
001100     C01 IS TOP-OF-PAGE
001200     CLASS NUMERIC-DASH IS "0" THRU "9" "-"
001300     UPSI-0 IS DV-RERUN-SWITCH
001400     UPSI-1 IS DV-TEST-SWITCH.
001500*
