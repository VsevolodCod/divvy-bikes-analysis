000100*
000200* SELDVREJ.COB - SELECT FOR THE REJECTED TRIP FILE.
000300*
000400     SELECT DV-Reject-File ASSIGN TO "REJECTS-OUT"
000500             ORGANIZATION IS SEQUENTIAL
000600             FILE STATUS  IS DV-Reject-Status.
000700*
