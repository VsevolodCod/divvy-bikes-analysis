000100*****************************************************************
000200*                                                               *
000300*                   NIGHTLY TRIP BATCH DRIVER                   *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.          DVTRIP.
001100     AUTHOR.              R H MARCHETTI.
001200     INSTALLATION.        LAKESHORE DATA SERVICES.
001300     DATE-WRITTEN.        14/06/87.
001400     DATE-COMPILED.       09/03/26.
001500     SECURITY.            COPYRIGHT (C) 1987-2026, LAKESHORE DATA
001600                          SERVICES.  FOR CLIENT USE ONLY.
001700*
001800*    Remarks.             Reads the merged, date-ordered trip
001900*                         feed one record at a time, hands each
002000*                         record to DVCLEAN for validation and
002100*                         (if accepted) to DVFEAT for the
002200*                         calendar/revenue derivation, writes
002300*                         TRIPS-OUT and REJECTS-OUT, rolls the
002400*                         daily/monthly control breaks, and at
002500*                         end of file prints the six-section
002600*                         job report to REPORT-OUT.
002700*
002800*    Calls.               DVCLEAN, DVFEAT.
002900*
003000*    Files used.          TRIPS-IN (in), TRIPS-OUT (out),
003100*                         REJECTS-OUT (out), DAILY-AGG-OUT (out),
003200*                         REPORT-OUT (out, print).
003300*
003400* Changes:
003500* 14/06/87 RHM -      Created for the vehicle trip log audit -
003600*                    single pass, mileage exception list only.
003700* 22/09/93 RHM -      Added the depot scheduling summary when
003800*                    DVFEAT was split out.
003900* 08/12/98 RHM -      Y2K pass - all date fields confirmed four
004000*                    digit, file status checking tightened up.
004100* 11/03/13 RHM - 2.00 Re-pointed at the bike-share feed.  Added
004200*                    the reject file and daily aggregate file.
004300* 02/05/21 TJK - 2.01 Added the data-profiling section and the
004400*                    monthly/seasonal and rider-type report
004500*                    sections.
004600* 08/02/24 LMC - 2.02 Added the top-10 station-revenue section
004700*                    and the revenue figures throughout.
004800* 14/01/24 LMC - 2.03 Daily detail, month subtotal and grand
004900*                    total lines moved to print AFTER the
005000*                    cleaning/profiling sections - those totals
005100*                    are not final until end of file so the
005200*                    day-by-day detail has to wait for them too.
005300*
005400*****************************************************************
005500*
005600 ENVIRONMENT              DIVISION.
005700*================================
005800*
005900 COPY "ENVDIV.COB".
006000 INPUT-OUTPUT             SECTION.
006100 FILE-CONTROL.
006200*
006300     COPY "SELDVTRN.COB".
006400     COPY "SELDVOUT.COB".
006500     COPY "SELDVREJ.COB".
006600     COPY "SELDVAGG.COB".
006700     COPY "SELDVRPT.COB".
006800*
006900 DATA                     DIVISION.
007000*================================
007100*
007200 FILE SECTION.
007300*
007400 COPY "FDDVTRN.COB".
007500 COPY "FDDVOUT.COB".
007600 COPY "FDDVREJ.COB".
007700 COPY "FDDVAGG.COB".
007800 COPY "FDDVRPT.COB".
007900*
008000 WORKING-STORAGE SECTION.
008100*-----------------------
008200*
008300 77  WS-Prog-Name             PIC X(17)  VALUE "DVTRIP (2.03)".
008400*
008500 01  WS-File-Statuses.
008600     03  DV-Trip-Status       PIC XX     VALUE "00".
008700     03  DV-Trip-Out-Status   PIC XX     VALUE "00".
008800     03  DV-Reject-Status     PIC XX     VALUE "00".
008900     03  DV-Agg-Status        PIC XX     VALUE "00".
009000     03  DV-Report-Status     PIC XX     VALUE "00".
009050     03  FILLER               PIC X(4).
009100*
009200 01  DV-Trip-Eof-SW           PIC X      VALUE "N".
009300     88  DV-Trip-At-Eof              VALUE "Y".
009400 01  WS-First-Rec-SW          PIC X      VALUE "Y".
009500*
009600 COPY "WSDVHOL.COB".
009700 COPY "WSDVRATE.COB".
009800 COPY "WSDVLNK.COB".
009900*
010000*****************************************************************
010100* Data-profiler counters - built from the RAW record, before     *
010200* DVCLEAN normalizes anything away.                              *
010300*****************************************************************
010400*
010500 01  WS-Profile-Counts.
010600     03  WS-Prof-Total-Recs       PIC 9(7) COMP.
010700     03  WS-Prof-Miss-Start-Id    PIC 9(7) COMP.
010800     03  WS-Prof-Miss-Start-Name  PIC 9(7) COMP.
010900     03  WS-Prof-Miss-End-Id      PIC 9(7) COMP.
011000     03  WS-Prof-Miss-End-Name    PIC 9(7) COMP.
011100     03  WS-Prof-Miss-Start-Lat   PIC 9(7) COMP.
011200     03  WS-Prof-Miss-Start-Lng   PIC 9(7) COMP.
011300     03  WS-Prof-Miss-End-Lat     PIC 9(7) COMP.
011400     03  WS-Prof-Miss-End-Lng     PIC 9(7) COMP.
011500     03  WS-Prof-Classic-Count    PIC 9(7) COMP.
011600     03  WS-Prof-Electric-Count   PIC 9(7) COMP.
011700     03  WS-Prof-Docked-Count     PIC 9(7) COMP.
011800     03  WS-Prof-Other-Type-Count PIC 9(7) COMP.
011900     03  WS-Prof-Member-Count     PIC 9(7) COMP.
012000     03  WS-Prof-Casual-Count     PIC 9(7) COMP.
012100     03  WS-Prof-Other-MC-Count   PIC 9(7) COMP.
012150     03  FILLER                   PIC X(4).
012200*
012300*  WS-Prof-TS-Date/Time are kept DISPLAY, not COMP, so the
012310*  REDEFINES below concatenates them into one 14-digit flat
012320*  timestamp correctly - over binary COMP subfields the bytes
012330*  don't line up into one number, they're each their own.
012350 01  WS-Prof-TS-Key.
012400     03  WS-Prof-TS-Date          PIC 9(8).
012500     03  WS-Prof-TS-Time          PIC 9(6).
012600 01  WS-Prof-TS-Flat REDEFINES WS-Prof-TS-Key
012700                              PIC 9(14).
012800 01  WS-Prof-Min-TS               PIC 9(14) COMP.
012900 01  WS-Prof-Max-TS               PIC 9(14) COMP.
013000*
013100 01  WS-Fold-Type                 PIC X(15).
013200 01  WS-Fold-MC                   PIC X(6).
013300*
013400*****************************************************************
013500* Per-day, per-month and grand-total accumulators.  The day      *
013600* table is filled as the run goes and printed only at end of    *
013700* job, once the cleaning and profiling totals are final.        *
013800*****************************************************************
013900*
014000 01  WS-Day-Work.
014100     03  WS-DW-Date               PIC 9(8)   COMP.
014200     03  WS-DW-Rides              PIC 9(7)   COMP.
014300     03  WS-DW-Member             PIC 9(7)   COMP.
014400     03  WS-DW-Casual             PIC 9(7)   COMP.
014500     03  WS-DW-Tot-Dur            PIC S9(9)V99 COMP-3.
014600     03  WS-DW-Tot-Rev            PIC S9(9)V99 COMP-3.
014650     03  FILLER                   PIC X(4).
014700*
014800 01  WS-Day-Count                 PIC 9(4)   COMP  VALUE 0.
014900 01  WS-Day-Tbl.
015000     03  WS-Day-Entry OCCURS 3000 INDEXED BY WS-DY-IX.
015100         05  WS-DT-Date           PIC 9(8)   COMP.
015200         05  WS-DT-Month          PIC 99     COMP.
015300         05  WS-DT-Rides          PIC 9(7)   COMP.
015400         05  WS-DT-Member         PIC 9(7)   COMP.
015500         05  WS-DT-Casual         PIC 9(7)   COMP.
015600         05  WS-DT-Tot-Dur        PIC S9(9)V99 COMP-3.
015700         05  WS-DT-Avg-Dur        PIC S9(5)V99 COMP-3.
015800         05  WS-DT-Tot-Rev        PIC S9(9)V99 COMP-3.
015850         05  FILLER               PIC X(4).
015900*
016000 01  WS-Month-Tbl.
016100     03  WS-Month-Entry OCCURS 12 INDEXED BY WS-MO-IX.
016200         05  WS-MT-Rides          PIC 9(7)   COMP.
016300         05  WS-MT-Revenue        PIC S9(9)V99 COMP-3.
016350         05  FILLER               PIC X(4).
016400*
016500 01  WS-Member-Rides              PIC 9(9)   COMP.
016600 01  WS-Member-Revenue            PIC S9(11)V99 COMP-3.
016700 01  WS-Casual-Rides              PIC 9(9)   COMP.
016800 01  WS-Casual-Revenue            PIC S9(11)V99 COMP-3.
016900*
017000 01  WS-Grand-Rides               PIC 9(9)   COMP.
017100 01  WS-Grand-Duration            PIC S9(11)V99 COMP-3.
017200 01  WS-Grand-Revenue             PIC S9(11)V99 COMP-3.
017300*
017400*****************************************************************
017500* Top-station revenue table - SEARCHed linearly on insert,      *
017600* selection-sorted down to the top ten at end of job.           *
017700*****************************************************************
017800*
017900 01  WS-Station-Count             PIC 9(4)   COMP  VALUE 0.
018000 01  WS-Station-Tbl.
018100     03  WS-Station-Entry OCCURS 800 INDEXED BY WS-ST-IX.
018200         05  WS-Station-Name      PIC X(30).
018300         05  WS-Station-Rides     PIC 9(7)   COMP.
018400         05  WS-Station-Revenue   PIC S9(9)V99 COMP-3.
018450         05  FILLER               PIC X(4).
018500*
018600 01  WS-Swap-Hold.
018700     03  WS-Swap-Name                PIC X(30).
018800     03  WS-Swap-Rides               PIC 9(7)   COMP.
018900     03  WS-Swap-Revenue             PIC S9(9)V99 COMP-3.
018950     03  FILLER                      PIC X(4).
019000*
019100 01  WS-Sort-Limit                   PIC 9(4)   COMP.
019200 01  WS-Sort-I                       PIC 9(4)   COMP.
019300 01  WS-Scan-J                       PIC 9(4)   COMP.
019400 01  WS-Max-Ix                       PIC 9(4)   COMP.
019500*
019600*****************************************************************
019700* Print-line work area - one physical 132-byte area, relaid out *
019800* a different way for each report section.                     *
019900*****************************************************************
020000*
020100 01  WS-Print-Rec.
020200     03  WS-Print-Line            PIC X(132).
020300*
020400 01  WS-Gen-Line REDEFINES WS-Print-Rec.
020500     03  FILLER                   PIC X(5).
020600     03  WS-GL-Label              PIC X(40).
020700     03  WS-GL-Value              PIC X(20).
020800     03  FILLER                   PIC X(67).
020900*
021000 01  WS-Daily-Line REDEFINES WS-Print-Rec.
021100     03  WS-DL-Date               PIC X(10).
021200     03  FILLER                   PIC X(2).
021300     03  WS-DL-Rides              PIC ZZZ,ZZ9.
021400     03  FILLER                   PIC X(2).
021500     03  WS-DL-Member             PIC ZZZ,ZZ9.
021600     03  FILLER                   PIC X(2).
021700     03  WS-DL-Casual             PIC ZZZ,ZZ9.
021800     03  FILLER                   PIC X(2).
021900     03  WS-DL-Tot-Dur            PIC ZZZ,ZZZ,ZZ9.99.
022000     03  FILLER                   PIC X(2).
022100     03  WS-DL-Avg-Dur            PIC ZZZ,ZZ9.99.
022200     03  FILLER                   PIC X(2).
022300     03  WS-DL-Revenue            PIC $$,$$$,$$9.99.
022400     03  FILLER                   PIC X(52).
022500*
022600 01  WS-Monthly-Line REDEFINES WS-Print-Rec.
022700     03  WS-ML-Month-Name         PIC X(10).
022800     03  FILLER                   PIC X(3).
022900     03  WS-ML-Season             PIC 9.
023000     03  FILLER                   PIC X(3).
023100     03  WS-ML-Rides              PIC ZZZ,ZZ9.
023200     03  FILLER                   PIC X(3).
023300     03  WS-ML-Revenue            PIC $$,$$$,$$9.99.
023400     03  FILLER                   PIC X(92).
023500*
023600 01  WS-Rider-Line REDEFINES WS-Print-Rec.
023700     03  WS-RL-Type               PIC X(10).
023800     03  FILLER                   PIC X(3).
023900     03  WS-RL-Rides              PIC ZZZ,ZZZ,ZZ9.
024000     03  FILLER                   PIC X(3).
024100     03  WS-RL-Revenue            PIC $$,$$$,$$9.99.
024200     03  FILLER                   PIC X(3).
024300     03  WS-RL-Avg-Rev            PIC $$$9.99.
024400     03  FILLER                   PIC X(82).
024500*
024600 01  WS-Station-Line REDEFINES WS-Print-Rec.
024700     03  WS-SL-Rank               PIC ZZ9.
024800     03  FILLER                   PIC X(3).
024900     03  WS-SL-Name               PIC X(30).
025000     03  FILLER                   PIC X(3).
025100     03  WS-SL-Rides              PIC ZZZ,ZZ9.
025200     03  FILLER                   PIC X(3).
025300     03  WS-SL-Revenue            PIC $$,$$$,$$9.99.
025400     03  FILLER                   PIC X(70).
025500*
025600 01  WS-Date-Text.
025700     03  WS-DTX-Y                 PIC 9(4).
025800     03  WS-DTX-Dash1             PIC X      VALUE "-".
025900     03  WS-DTX-M                 PIC 99.
026000     03  WS-DTX-Dash2             PIC X      VALUE "-".
026100     03  WS-DTX-D                 PIC 99.
026150     03  FILLER                   PIC X(4).
026200 01  WS-Fmt-Date-In                PIC 9(8)  COMP.
026300*
026400 01  WS-Month-Name-Tbl.
026500     03  WS-Month-Name-Str        PIC X(120) VALUE
026600         "JANUARY   FEBRUARY  MARCH     APRIL     MAY       JUNE"
026700         "      JULY      AUGUST    SEPTEMBER OCTOBER   NOVEMBER"
026800         "  DECEMBER  ".
026900     03  WS-Month-Name-Grp REDEFINES WS-Month-Name-Str.
027000         05  WS-Month-Name        PIC X(10)  OCCURS 12
027100                                   INDEXED BY WS-MN-IX.
027200*
027300 01  WS-Quality-Score              PIC S9(3)V99 COMP-3.
027400 01  WS-Removed-Pct                PIC S9(3)V99 COMP-3.
027500 01  WS-Removed-Count              PIC 9(7)     COMP.
027510*
027520*  Running month-subtotal for the daily-detail report (Section 3)
027530*  - separate from WS-Month-Tbl, which feeds Section 4 instead.
027540 01  WS-Cur-Month                  PIC 99       COMP.
027550 01  WS-Month-Subtot-Rides         PIC 9(7)     COMP.
027560 01  WS-Month-Subtot-Dur           PIC S9(9)V99 COMP-3.
027570 01  WS-Month-Subtot-Rev           PIC S9(9)V99 COMP-3.
027580 01  WS-Month-Subtot-Avg           PIC S9(5)V99 COMP-3.
027590 01  WS-Grand-Avg                  PIC S9(5)V99 COMP-3.
027600*
027700 PROCEDURE DIVISION.
027800*=====================
027900*
028000 AA000-Main-Driver.
028100*
028200     PERFORM  AA010-Initialize      THRU AA010-Exit.
028300     PERFORM  AA020-Process-One-Rec THRU AA020-Exit
028400              UNTIL DV-Trip-At-Eof.
028500     PERFORM  AA030-Finish-Up       THRU AA030-Exit.
028600     PERFORM  AA040-Terminate       THRU AA040-Exit.
028700     STOP RUN.
028800*
028900*****************************************************************
029000* Open the files, prime the first READ.                          *
029100*****************************************************************
029200*
029300 AA010-Initialize.
029400     OPEN     INPUT  DV-Trip-File.
029500     OPEN     OUTPUT DV-Trip-Out-File.
029600     OPEN     OUTPUT DV-Reject-File.
029700     OPEN     OUTPUT DV-Daily-Agg-File.
029800     OPEN     OUTPUT DV-Report-File.
029900*
030000     PERFORM  AA025-Read-Next    THRU AA025-Exit.
030100*
030200 AA010-Exit.
030300     EXIT.
030400*
030500*****************************************************************
030600* One pass of the main loop - profile, clean, feature/revenue,  *
030700* file it, roll the control break, read the next one.          *
030800*****************************************************************
030900*
031000 AA020-Process-One-Rec.
031100     PERFORM  BB000-Profile-Raw-Rec  THRU BB000-Exit.
031200     CALL     "DVCLEAN" USING DVL-Accepted-SW
031300                             DVL-Reject-Reason
031400                             DVL-Totals
031500                             DV-Trip-Record.
031600     IF       DVL-Accepted-SW = "Y"
031700              PERFORM CC000-Process-Accepted THRU CC000-Exit
031800     ELSE
031900              PERFORM DD000-Process-Rejected THRU DD000-Exit.
032000     PERFORM  AA025-Read-Next THRU AA025-Exit.
032100*
032200 AA020-Exit.
032300     EXIT.
032400*
032500 AA025-Read-Next.
032600     READ     DV-Trip-File
032700              AT END MOVE "Y" TO DV-Trip-Eof-SW.
032800*
032900 AA025-Exit.
033000     EXIT.
033100*
033200*****************************************************************
033300* End of file - flush the open day, print the six report        *
033400* sections, close everything down.                              *
033500*****************************************************************
033600*
033700 AA030-Finish-Up.
033800     IF       WS-First-Rec-SW = "N"
033900              PERFORM EE000-Flush-Day THRU EE000-Exit.
034000*
034100     PERFORM  FF000-Print-Cleaning-Rpt   THRU FF000-Exit.
034200     PERFORM  FF100-Print-Profiling-Rpt  THRU FF100-Exit.
034300     PERFORM  GG000-Print-Daily-Detail   THRU GG000-Exit.
034400     PERFORM  HH000-Print-Monthly-Rpt    THRU HH000-Exit.
034500     PERFORM  JJ000-Print-Rider-Rpt      THRU JJ000-Exit.
034600     PERFORM  KK000-Print-Station-Rpt    THRU KK000-Exit.
034700*
034800 AA030-Exit.
034900     EXIT.
035000*
035100 AA040-Terminate.
035200     CLOSE    DV-Trip-File.
035300     CLOSE    DV-Trip-Out-File.
035400     CLOSE    DV-Reject-File.
035500     CLOSE    DV-Daily-Agg-File.
035600     CLOSE    DV-Report-File.
035700*
035800 AA040-Exit.
035900     EXIT.
036000*
036100*****************************************************************
036200* Data-profiler - runs over EVERY record read, before DVCLEAN   *
036300* has a chance to normalize the case or default a blank field.  *
036400*****************************************************************
036500*
036600 BB000-Profile-Raw-Rec.
036700     ADD      1           TO WS-Prof-Total-Recs.
036800*
036900     IF       DV-Start-Station-Id = SPACES
037000              ADD 1 TO WS-Prof-Miss-Start-Id.
037100     IF       DV-Start-Station-Name = SPACES
037200              ADD 1 TO WS-Prof-Miss-Start-Name.
037300     IF       DV-End-Station-Id = SPACES
037400              ADD 1 TO WS-Prof-Miss-End-Id.
037500     IF       DV-End-Station-Name = SPACES
037600              ADD 1 TO WS-Prof-Miss-End-Name.
037700     IF       DV-Start-Lat = ZERO
037800              ADD 1 TO WS-Prof-Miss-Start-Lat.
037900     IF       DV-Start-Lng = ZERO
038000              ADD 1 TO WS-Prof-Miss-Start-Lng.
038100     IF       DV-End-Lat = ZERO
038200              ADD 1 TO WS-Prof-Miss-End-Lat.
038300     IF       DV-End-Lng = ZERO
038400              ADD 1 TO WS-Prof-Miss-End-Lng.
038500*
038600     MOVE     DV-Rideable-Type  TO WS-Fold-Type.
038700     INSPECT  WS-Fold-Type CONVERTING
038800              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
038900              "abcdefghijklmnopqrstuvwxyz".
039000     EVALUATE WS-Fold-Type
039100         WHEN "classic_bike "
039200              ADD 1 TO WS-Prof-Classic-Count
039300         WHEN "electric_bike"
039400              ADD 1 TO WS-Prof-Electric-Count
039500         WHEN "docked_bike  "
039600              ADD 1 TO WS-Prof-Docked-Count
039700         WHEN OTHER
039800              ADD 1 TO WS-Prof-Other-Type-Count
039900     END-EVALUATE.
040000*
040100     MOVE     DV-Member-Casual  TO WS-Fold-MC.
040200     INSPECT  WS-Fold-MC CONVERTING
040300              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
040400              "abcdefghijklmnopqrstuvwxyz".
040500     EVALUATE WS-Fold-MC
040600         WHEN "member"
040700              ADD 1 TO WS-Prof-Member-Count
040800         WHEN "casual"
040900              ADD 1 TO WS-Prof-Casual-Count
041000         WHEN OTHER
041100              ADD 1 TO WS-Prof-Other-MC-Count
041200     END-EVALUATE.
041300*
041400     MOVE     DV-Start-Date     TO WS-Prof-TS-Date.
041500     MOVE     DV-Start-Time     TO WS-Prof-TS-Time.
041600     IF       WS-Prof-Total-Recs = 1
041700              MOVE WS-Prof-TS-Flat TO WS-Prof-Min-TS
041800              MOVE WS-Prof-TS-Flat TO WS-Prof-Max-TS
041900     ELSE
042000              IF WS-Prof-TS-Flat < WS-Prof-Min-TS
042100                 MOVE WS-Prof-TS-Flat TO WS-Prof-Min-TS
042200              END-IF
042300              IF WS-Prof-TS-Flat > WS-Prof-Max-TS
042400                 MOVE WS-Prof-TS-Flat TO WS-Prof-Max-TS
042500              END-IF
042600     END-IF.
042700*
042800 BB000-Exit.
042900     EXIT.
043000*
043100*****************************************************************
043200* Accepted record - derive, write, accumulate.                   *
043300*****************************************************************
043400*
043500 CC000-Process-Accepted.
043600     CALL     "DVFEAT" USING DV-Trip-Record
043700                             DV-Trip-Out-Record
043800                             DV-Holiday-Table
043900                             DV-Rate-Parms.
044000     WRITE    DV-Trip-Out-Record.
044100*
044200     PERFORM  EE100-Check-Control-Break THRU EE100-Exit.
044300     PERFORM  EE200-Accumulate-Day      THRU EE200-Exit.
044400     PERFORM  EE300-Accumulate-Month    THRU EE300-Exit.
044500     PERFORM  EE400-Accumulate-Rider    THRU EE400-Exit.
044600     PERFORM  EE500-Update-Station      THRU EE500-Exit.
044700*
044800     ADD      1 TO WS-Grand-Rides.
044900     ADD      DVO-Duration-Minutes TO WS-Grand-Duration.
045000     ADD      DVO-Trip-Revenue     TO WS-Grand-Revenue.
045100*
045200 CC000-Exit.
045300     EXIT.
045400*
045500*****************************************************************
045600* Rejected record - just the reason goes to REJECTS-OUT.        *
045700*****************************************************************
045800*
045900 DD000-Process-Rejected.
046000     MOVE     DV-Ride-Id          TO DVR-Ride-Id.
046100     MOVE     DVL-Reject-Reason   TO DVR-Reject-Reason.
046200     WRITE    DV-Reject-Record.
046300*
046400 DD000-Exit.
046500     EXIT.
046600*
046700*****************************************************************
046800* Control break on AGG-DATE - input arrives date-ordered so a    *
046900* change of date (or the very first record) closes out the     *
047000* day accumulator that was open.                                 *
047100*****************************************************************
047200*
047300 EE100-Check-Control-Break.
047400     IF       WS-First-Rec-SW = "Y"
047500              MOVE "N"            TO WS-First-Rec-SW
047600              MOVE DVO-Start-Date TO WS-DW-Date
047700     ELSE
047800              IF   DVO-Start-Date NOT = WS-DW-Date
047900                   PERFORM EE000-Flush-Day THRU EE000-Exit
048000                   MOVE DVO-Start-Date TO WS-DW-Date
048100              END-IF
048200     END-IF.
048300*
048400 EE100-Exit.
048500     EXIT.
048600*
048700*****************************************************************
048800* Close out the day that was open - file it, table it for the   *
048900* printed detail, reset the work area for the next date.        *
049000*****************************************************************
049100*
049200 EE000-Flush-Day.
049300     MOVE     WS-DW-Date          TO DVA-Agg-Date.
049400     MOVE     WS-DW-Rides         TO DVA-Ride-Count.
049500     MOVE     WS-DW-Member        TO DVA-Member-Count.
049600     MOVE     WS-DW-Casual        TO DVA-Casual-Count.
049700     MOVE     WS-DW-Tot-Dur       TO DVA-Total-Duration.
049800     MOVE     WS-DW-Tot-Rev       TO DVA-Total-Revenue.
049900     IF       WS-DW-Rides > 0
050000              COMPUTE DVA-Avg-Duration ROUNDED =
050100                      WS-DW-Tot-Dur / WS-DW-Rides
050200     ELSE
050300              MOVE 0 TO DVA-Avg-Duration
050400     END-IF.
050500     WRITE    DV-Daily-Agg-Record.
050600*
050700     ADD      1            TO WS-Day-Count.
050800     SET      WS-DY-IX     TO WS-Day-Count.
050900     MOVE     DVA-Agg-Date     TO WS-DT-Date (WS-DY-IX).
051000     COMPUTE  WS-DT-Month (WS-DY-IX) =
051100              (WS-DW-Date / 100) - ((WS-DW-Date / 10000) * 100).
051200     MOVE     DVA-Ride-Count     TO WS-DT-Rides   (WS-DY-IX).
051300     MOVE     DVA-Member-Count   TO WS-DT-Member  (WS-DY-IX).
051400     MOVE     DVA-Casual-Count   TO WS-DT-Casual  (WS-DY-IX).
051500     MOVE     DVA-Total-Duration TO WS-DT-Tot-Dur (WS-DY-IX).
051600     MOVE     DVA-Avg-Duration   TO WS-DT-Avg-Dur (WS-DY-IX).
051700     MOVE     DVA-Total-Revenue  TO WS-DT-Tot-Rev (WS-DY-IX).
051800*
051900     MOVE     0            TO WS-DW-Rides  WS-DW-Member
052000                               WS-DW-Casual.
052100     MOVE     0            TO WS-DW-Tot-Dur WS-DW-Tot-Rev.
052200*
052300 EE000-Exit.
052400     EXIT.
052500*
052600 EE200-Accumulate-Day.
052700     ADD      1                   TO WS-DW-Rides.
052800     IF       DVO-Member-Casual = "member"
052900              ADD 1 TO WS-DW-Member
053000     ELSE
053100              ADD 1 TO WS-DW-Casual
053200     END-IF.
053300     ADD      DVO-Duration-Minutes TO WS-DW-Tot-Dur.
053400     ADD      DVO-Trip-Revenue     TO WS-DW-Tot-Rev.
053500*
053600 EE200-Exit.
053700     EXIT.
053800*
053900*****************************************************************
054000* Calendar-month bucket (1-12), used by the monthly/seasonal    *
054100* report - independent of the daily control break above.        *
054200*****************************************************************
054300*
054400 EE300-Accumulate-Month.
054500     SET      WS-MO-IX  TO DVO-Trip-Month.
054600     ADD      1                TO WS-MT-Rides   (WS-MO-IX).
054700     ADD      DVO-Trip-Revenue TO WS-MT-Revenue (WS-MO-IX).
054800*
054900 EE300-Exit.
055000     EXIT.
055100*
055200 EE400-Accumulate-Rider.
055300     IF       DVO-Member-Casual = "member"
055400              ADD 1                TO WS-Member-Rides
055500              ADD DVO-Trip-Revenue  TO WS-Member-Revenue
055600     ELSE
055700              ADD 1                TO WS-Casual-Rides
055800              ADD DVO-Trip-Revenue  TO WS-Casual-Revenue
055900     END-IF.
056000*
056100 EE400-Exit.
056200     EXIT.
056300*
056400*****************************************************************
056500* Top-station table - linear SEARCH on the station name, insert *
056600* a new entry the first time a station is seen.                 *
056700*****************************************************************
056800*
056900 EE500-Update-Station.
057000     SET      WS-ST-IX  TO 1.
057100     SEARCH   WS-Station-Entry
057200              AT END
057300                 PERFORM EE510-Add-Station THRU EE510-Exit
057400         WHEN   WS-Station-Name (WS-ST-IX) = DVO-Start-Station-Name
057500                 ADD 1 TO WS-Station-Rides (WS-ST-IX)
057600                 ADD DVO-Trip-Revenue TO WS-Station-Revenue (WS-ST-IX)
057700     END-SEARCH.
057800*
057900 EE500-Exit.
058000     EXIT.
058100*
058200 EE510-Add-Station.
058300     ADD      1           TO WS-Station-Count.
058400     SET      WS-ST-IX    TO WS-Station-Count.
058500     MOVE     DVO-Start-Station-Name TO WS-Station-Name (WS-ST-IX).
058600     MOVE     1                       TO WS-Station-Rides (WS-ST-IX).
058700     MOVE     DVO-Trip-Revenue        TO WS-Station-Revenue (WS-ST-IX).
058800*
058900 EE510-Exit.
059000     EXIT.
059100*
059200*****************************************************************
059300* Section 1 - Cleaning report.                                   *
059400*****************************************************************
059500*
059600 FF000-Print-Cleaning-Rpt.
059700     MOVE     SPACES TO WS-Print-Line.
059800     PERFORM  GP000-Write-Line THRU GP000-Exit.
059900     MOVE     "DIVVY NIGHTLY TRIP BATCH - JOB REPORT" TO WS-GL-Label.
060000     MOVE     SPACES TO WS-GL-Value.
060100     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
060200     MOVE     SPACES TO WS-Print-Line.
060300     PERFORM  GP000-Write-Line THRU GP000-Exit.
060400*
060500     MOVE     "SECTION 1 - CLEANING REPORT"    TO WS-GL-Label.
060600     MOVE     SPACES                           TO WS-GL-Value.
060700     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
060800*
060900     MOVE     "RECORDS READ"        TO WS-GL-Label.
061000     MOVE     DVL-Read-Count        TO WS-GL-Value.
061100     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
061200     MOVE     "RECORDS ACCEPTED"    TO WS-GL-Label.
061300     MOVE     DVL-Accept-Count      TO WS-GL-Value.
061400     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
061500     MOVE     "REJECTED - DUPLICATE"       TO WS-GL-Label.
061600     MOVE     DVL-Dup-Count                TO WS-GL-Value.
061700     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
061800     MOVE     "REJECTED - BAD TIMESTAMP"   TO WS-GL-Label.
061900     MOVE     DVL-Bad-TS-Count             TO WS-GL-Value.
062000     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
062100     MOVE     "REJECTED - GEO OUTLIER"     TO WS-GL-Label.
062200     MOVE     DVL-Geo-Count                TO WS-GL-Value.
062300     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
062400     MOVE     "REJECTED - BAD DURATION"    TO WS-GL-Label.
062500     MOVE     DVL-Bad-Dur-Count            TO WS-GL-Value.
062600     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
062700*
062800     COMPUTE  WS-Removed-Count = DVL-Read-Count - DVL-Accept-Count.
062900     IF       DVL-Read-Count > 0
063000              COMPUTE WS-Removed-Pct ROUNDED =
063100                      (WS-Removed-Count / DVL-Read-Count) * 100
063200              COMPUTE WS-Quality-Score ROUNDED =
063300                      (DVL-Accept-Count / DVL-Read-Count) * 100
063400     ELSE
063500              MOVE 0 TO WS-Removed-Pct WS-Quality-Score
063600     END-IF.
063700     MOVE     "PERCENT REMOVED"      TO WS-GL-Label.
063800     MOVE     WS-Removed-Pct         TO WS-GL-Value.
063900     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
064000     MOVE     "QUALITY SCORE"        TO WS-GL-Label.
064100     MOVE     WS-Quality-Score       TO WS-GL-Value.
064200     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
064300*
064400 FF000-Exit.
064500     EXIT.
064600*
064700*****************************************************************
064800* Section 2 - Profiling report.                                  *
064900*****************************************************************
065000*
065100 FF100-Print-Profiling-Rpt.
065200     MOVE     SPACES TO WS-Print-Line.
065300     PERFORM  GP000-Write-Line THRU GP000-Exit.
065400     MOVE     "SECTION 2 - DATA PROFILING REPORT" TO WS-GL-Label.
065500     MOVE     SPACES                              TO WS-GL-Value.
065600     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
065700*
065800     MOVE     "TOTAL RECORDS"            TO WS-GL-Label.
065900     MOVE     WS-Prof-Total-Recs         TO WS-GL-Value.
066000     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
066100     MOVE     "MISSING START STATION ID"   TO WS-GL-Label.
066200     MOVE     WS-Prof-Miss-Start-Id        TO WS-GL-Value.
066300     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
066400     MOVE     "MISSING START STATION NAME" TO WS-GL-Label.
066500     MOVE     WS-Prof-Miss-Start-Name      TO WS-GL-Value.
066600     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
066700     MOVE     "MISSING END STATION ID"     TO WS-GL-Label.
066800     MOVE     WS-Prof-Miss-End-Id          TO WS-GL-Value.
066900     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
067000     MOVE     "MISSING END STATION NAME"   TO WS-GL-Label.
067100     MOVE     WS-Prof-Miss-End-Name        TO WS-GL-Value.
067200     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
067300     MOVE     "MISSING START LATITUDE"     TO WS-GL-Label.
067400     MOVE     WS-Prof-Miss-Start-Lat       TO WS-GL-Value.
067500     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
067600     MOVE     "MISSING START LONGITUDE"    TO WS-GL-Label.
067700     MOVE     WS-Prof-Miss-Start-Lng       TO WS-GL-Value.
067800     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
067900     MOVE     "MISSING END LATITUDE"       TO WS-GL-Label.
068000     MOVE     WS-Prof-Miss-End-Lat         TO WS-GL-Value.
068100     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
068200     MOVE     "MISSING END LONGITUDE"      TO WS-GL-Label.
068300     MOVE     WS-Prof-Miss-End-Lng         TO WS-GL-Value.
068400     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
068500     MOVE     "DUPLICATE RIDE-ID COUNT"    TO WS-GL-Label.
068600     MOVE     DVL-Dup-Count                TO WS-GL-Value.
068700     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
068800*
068900     MOVE     WS-Prof-Min-TS TO WS-Prof-TS-Flat.
069000     MOVE     WS-Prof-TS-Date TO WS-Fmt-Date-In.
069100     PERFORM  GP020-Format-Date THRU GP020-Exit.
069200     MOVE     "EARLIEST START DATE"        TO WS-GL-Label.
069300     MOVE     WS-Date-Text                 TO WS-GL-Value.
069400     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
069500*
069600     MOVE     WS-Prof-Max-TS TO WS-Prof-TS-Flat.
069700     MOVE     WS-Prof-TS-Date TO WS-Fmt-Date-In.
069800     PERFORM  GP020-Format-Date THRU GP020-Exit.
069900     MOVE     "LATEST START DATE"          TO WS-GL-Label.
070000     MOVE     WS-Date-Text                 TO WS-GL-Value.
070100     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
070200*
070300     MOVE     "CLASSIC BIKE COUNT"         TO WS-GL-Label.
070400     MOVE     WS-Prof-Classic-Count        TO WS-GL-Value.
070500     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
070600     MOVE     "ELECTRIC BIKE COUNT"        TO WS-GL-Label.
070700     MOVE     WS-Prof-Electric-Count       TO WS-GL-Value.
070800     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
070900     MOVE     "DOCKED BIKE COUNT"          TO WS-GL-Label.
071000     MOVE     WS-Prof-Docked-Count         TO WS-GL-Value.
071100     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
071200     MOVE     "MEMBER RIDER COUNT"         TO WS-GL-Label.
071300     MOVE     WS-Prof-Member-Count         TO WS-GL-Value.
071400     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
071500     MOVE     "CASUAL RIDER COUNT"         TO WS-GL-Label.
071600     MOVE     WS-Prof-Casual-Count         TO WS-GL-Value.
071700     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
071800*
071900 FF100-Exit.
072000     EXIT.
072100*
072200*****************************************************************
072300* Section 3 - Daily detail, with month-subtotal and grand-total  *
072400* lines, driven off the day table built during the main pass.   *
072500*****************************************************************
072600*
072700 GG000-Print-Daily-Detail.
072800     MOVE     SPACES TO WS-Print-Line.
072900     PERFORM  GP000-Write-Line THRU GP000-Exit.
073000     MOVE     "SECTION 3 - DAILY DETAIL"   TO WS-GL-Label.
073100     MOVE     SPACES                       TO WS-GL-Value.
073200     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
073300     MOVE     SPACES TO WS-Print-Line.
073400     PERFORM  GP000-Write-Line THRU GP000-Exit.
073500*
073600     MOVE     0 TO WS-Month-Subtot-Rides WS-Month-Subtot-Dur
073700                    WS-Month-Subtot-Rev.
073800     MOVE     0 TO WS-Cur-Month.
073900*
074000     PERFORM  GG100-Print-One-Day THRU GG100-Exit
074100              VARYING WS-DY-IX FROM 1 BY 1
074200              UNTIL WS-DY-IX > WS-Day-Count.
074300*
074400     IF       WS-Day-Count > 0
074500              PERFORM GG200-Print-Month-Subtotal THRU GG200-Exit.
074600*
074700     MOVE     "GRAND TOTAL"           TO WS-DL-Date.
074800     MOVE     WS-Grand-Rides          TO WS-DL-Rides.
074900     MOVE     SPACES                  TO WS-DL-Member WS-DL-Casual.
075000     MOVE     WS-Grand-Duration       TO WS-DL-Tot-Dur.
075100     IF       WS-Grand-Rides > 0
075200              COMPUTE WS-Grand-Avg ROUNDED =
075300                      WS-Grand-Duration / WS-Grand-Rides
075400     ELSE
075500              MOVE 0 TO WS-Grand-Avg
075600     END-IF.
075700     MOVE     WS-Grand-Avg            TO WS-DL-Avg-Dur.
075800     MOVE     WS-Grand-Revenue        TO WS-DL-Revenue.
075900     PERFORM  GP030-Write-Daily-Line THRU GP030-Exit.
076000*
076100 GG000-Exit.
076200     EXIT.
076300*
076400 GG100-Print-One-Day.
076500     IF       WS-DT-Month (WS-DY-IX) NOT = WS-Cur-Month
076600     AND      WS-Cur-Month NOT = 0
076700              PERFORM GG200-Print-Month-Subtotal THRU GG200-Exit.
076800     MOVE     WS-DT-Month (WS-DY-IX) TO WS-Cur-Month.
076900*
077000     MOVE     WS-DT-Date (WS-DY-IX)  TO WS-Fmt-Date-In.
077100     PERFORM  GP020-Format-Date       THRU GP020-Exit.
077200     MOVE     WS-Date-Text           TO WS-DL-Date.
077300     MOVE     WS-DT-Rides  (WS-DY-IX) TO WS-DL-Rides.
077400     MOVE     WS-DT-Member (WS-DY-IX) TO WS-DL-Member.
077500     MOVE     WS-DT-Casual (WS-DY-IX) TO WS-DL-Casual.
077600     MOVE     WS-DT-Tot-Dur (WS-DY-IX) TO WS-DL-Tot-Dur.
077700     MOVE     WS-DT-Avg-Dur (WS-DY-IX) TO WS-DL-Avg-Dur.
077800     MOVE     WS-DT-Tot-Rev (WS-DY-IX) TO WS-DL-Revenue.
077900     PERFORM  GP030-Write-Daily-Line THRU GP030-Exit.
078000*
078100     ADD      WS-DT-Rides   (WS-DY-IX) TO WS-Month-Subtot-Rides.
078200     ADD      WS-DT-Tot-Dur (WS-DY-IX) TO WS-Month-Subtot-Dur.
078300     ADD      WS-DT-Tot-Rev (WS-DY-IX) TO WS-Month-Subtot-Rev.
078400*
078500 GG100-Exit.
078600     EXIT.
078700*
078800 GG200-Print-Month-Subtotal.
078900     MOVE     "MONTH TOTAL"          TO WS-DL-Date.
079000     MOVE     WS-Month-Subtot-Rides  TO WS-DL-Rides.
079100     MOVE     SPACES                 TO WS-DL-Member WS-DL-Casual.
079200     MOVE     WS-Month-Subtot-Dur    TO WS-DL-Tot-Dur.
079300     IF       WS-Month-Subtot-Rides > 0
079400              COMPUTE WS-Month-Subtot-Avg ROUNDED =
079500                      WS-Month-Subtot-Dur / WS-Month-Subtot-Rides
079600     ELSE
079700              MOVE 0 TO WS-Month-Subtot-Avg
079800     END-IF.
079900     MOVE     WS-Month-Subtot-Avg    TO WS-DL-Avg-Dur.
080000     MOVE     WS-Month-Subtot-Rev    TO WS-DL-Revenue.
080100     PERFORM  GP030-Write-Daily-Line THRU GP030-Exit.
080200     MOVE     0 TO WS-Month-Subtot-Rides WS-Month-Subtot-Dur
080300                    WS-Month-Subtot-Rev.
080400*
080500 GG200-Exit.
080600     EXIT.
080700*
080800*****************************************************************
080900* Section 4 - Monthly / seasonal revenue, 12 fixed lines.        *
081000*****************************************************************
081100*
081200 HH000-Print-Monthly-Rpt.
081300     MOVE     SPACES TO WS-Print-Line.
081400     PERFORM  GP000-Write-Line THRU GP000-Exit.
081500     MOVE     "SECTION 4 - MONTHLY / SEASONAL REVENUE" TO WS-GL-Label.
081600     MOVE     SPACES                                   TO WS-GL-Value.
081700     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
081800     MOVE     SPACES TO WS-Print-Line.
081900     PERFORM  GP000-Write-Line THRU GP000-Exit.
082000*
082100     PERFORM  HH100-Print-One-Month THRU HH100-Exit
082200              VARYING WS-MO-IX FROM 1 BY 1 UNTIL WS-MO-IX > 12.
082300*
082400 HH000-Exit.
082500     EXIT.
082600*
082700 HH100-Print-One-Month.
082800     SET      WS-MN-IX TO WS-MO-IX.
082900     MOVE     WS-Month-Name (WS-MN-IX) TO WS-ML-Month-Name.
083000     EVALUATE WS-MO-IX
083100         WHEN 12 WHEN 1 WHEN 2   MOVE 1 TO WS-ML-Season
083200         WHEN 3  WHEN 4 WHEN 5   MOVE 2 TO WS-ML-Season
083300         WHEN 6  WHEN 7 WHEN 8   MOVE 3 TO WS-ML-Season
083400         WHEN OTHER              MOVE 4 TO WS-ML-Season
083500     END-EVALUATE.
083600     MOVE     WS-MT-Rides (WS-MO-IX)   TO WS-ML-Rides.
083700     MOVE     WS-MT-Revenue (WS-MO-IX) TO WS-ML-Revenue.
083800     PERFORM  GP040-Write-Monthly-Line THRU GP040-Exit.
083900*
084000 HH100-Exit.
084100     EXIT.
084200*
084300*****************************************************************
084400* Section 5 - Rider-type comparison.                             *
084500*****************************************************************
084600*
084700 JJ000-Print-Rider-Rpt.
084800     MOVE     SPACES TO WS-Print-Line.
084900     PERFORM  GP000-Write-Line THRU GP000-Exit.
085000     MOVE     "SECTION 5 - RIDER TYPE COMPARISON" TO WS-GL-Label.
085100     MOVE     SPACES                              TO WS-GL-Value.
085200     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
085300     MOVE     SPACES TO WS-Print-Line.
085400     PERFORM  GP000-Write-Line THRU GP000-Exit.
085500*
085600     MOVE     "MEMBER"          TO WS-RL-Type.
085700     MOVE     WS-Member-Rides   TO WS-RL-Rides.
085800     MOVE     WS-Member-Revenue TO WS-RL-Revenue.
085900     IF       WS-Member-Rides > 0
086000              COMPUTE WS-RL-Avg-Rev ROUNDED =
086100                      WS-Member-Revenue / WS-Member-Rides
086200     ELSE
086300              MOVE 0 TO WS-RL-Avg-Rev
086400     END-IF.
086500     PERFORM  GP050-Write-Rider-Line THRU GP050-Exit.
086600*
086700     MOVE     "CASUAL"          TO WS-RL-Type.
086800     MOVE     WS-Casual-Rides   TO WS-RL-Rides.
086900     MOVE     WS-Casual-Revenue TO WS-RL-Revenue.
087000     IF       WS-Casual-Rides > 0
087100              COMPUTE WS-RL-Avg-Rev ROUNDED =
087200                      WS-Casual-Revenue / WS-Casual-Rides
087300     ELSE
087400              MOVE 0 TO WS-RL-Avg-Rev
087500     END-IF.
087600     PERFORM  GP050-Write-Rider-Line THRU GP050-Exit.
087700*
087800 JJ000-Exit.
087900     EXIT.
088000*
088100*****************************************************************
088200* Section 6 - top-10 stations by revenue.  A partial selection   *
088300* sort brings the top ten (or fewer) to the front of the table.  *
088400*****************************************************************
088500*
088600 KK000-Print-Station-Rpt.
088700     MOVE     SPACES TO WS-Print-Line.
088800     PERFORM  GP000-Write-Line THRU GP000-Exit.
088900     MOVE     "SECTION 6 - TOP 10 STATIONS BY REVENUE" TO WS-GL-Label.
089000     MOVE     SPACES                                   TO WS-GL-Value.
089100     PERFORM  GP010-Write-Gen-Line THRU GP010-Exit.
089200     MOVE     SPACES TO WS-Print-Line.
089300     PERFORM  GP000-Write-Line THRU GP000-Exit.
089400*
089500     IF       WS-Station-Count < 10
089600              MOVE WS-Station-Count TO WS-Sort-Limit
089700     ELSE
089800              MOVE 10               TO WS-Sort-Limit
089900     END-IF.
090000     PERFORM  KK100-Find-Max THRU KK100-Exit
090100              VARYING WS-Sort-I FROM 1 BY 1
090200              UNTIL WS-Sort-I > WS-Sort-Limit.
090300*
090400     PERFORM  KK200-Print-One-Station THRU KK200-Exit
090500              VARYING WS-Sort-I FROM 1 BY 1
090600              UNTIL WS-Sort-I > WS-Sort-Limit.
090700*
090800 KK000-Exit.
090900     EXIT.
091000*
091100 KK100-Find-Max.
091200     MOVE     WS-Sort-I TO WS-Max-Ix.
091300     PERFORM  KK110-Scan-Remaining THRU KK110-Exit
091400              VARYING WS-Scan-J FROM WS-Sort-I BY 1
091500              UNTIL WS-Scan-J > WS-Station-Count.
091600     IF       WS-Max-Ix NOT = WS-Sort-I
091700              PERFORM KK120-Swap-Entries THRU KK120-Exit.
091800*
091900 KK100-Exit.
092000     EXIT.
092100*
092200 KK110-Scan-Remaining.
092500     IF       WS-Station-Revenue (WS-Scan-J) >
092600              WS-Station-Revenue (WS-Max-Ix)
092700              MOVE WS-Scan-J TO WS-Max-Ix.
092800*
092900 KK110-Exit.
093000     EXIT.
093100*
093200 KK120-Swap-Entries.
093300     MOVE     WS-Station-Entry (WS-Sort-I) TO WS-Swap-Hold.
093400     MOVE     WS-Station-Entry (WS-Max-Ix) TO WS-Station-Entry (WS-Sort-I).
093500     MOVE     WS-Swap-Hold                 TO WS-Station-Entry (WS-Max-Ix).
093600*
093700 KK120-Exit.
093800     EXIT.
093900*
094000 KK200-Print-One-Station.
094100     MOVE     WS-Sort-I                      TO WS-SL-Rank.
094200     MOVE     WS-Station-Name    (WS-Sort-I)  TO WS-SL-Name.
094300     MOVE     WS-Station-Rides   (WS-Sort-I)  TO WS-SL-Rides.
094400     MOVE     WS-Station-Revenue (WS-Sort-I)  TO WS-SL-Revenue.
094500     PERFORM  GP060-Write-Station-Line THRU GP060-Exit.
094600*
094700 KK200-Exit.
094800     EXIT.
094900*
095000*****************************************************************
095100* Common print/format helpers.                                   *
095200*****************************************************************
095300*
095400 GP000-Write-Line.
095500     WRITE    DV-Print-Line FROM WS-Print-Rec.
095600*
095700 GP000-Exit.
095800     EXIT.
095900*
096000 GP010-Write-Gen-Line.
096100     WRITE    DV-Print-Line FROM WS-Gen-Line.
096200*
096300 GP010-Exit.
096400     EXIT.
096500*
096600 GP020-Format-Date.
096700     COMPUTE  WS-DTX-Y = WS-Fmt-Date-In / 10000.
096800     COMPUTE  WS-DTX-M = (WS-Fmt-Date-In / 100) - (WS-DTX-Y * 100).
096900     COMPUTE  WS-DTX-D = WS-Fmt-Date-In - ((WS-Fmt-Date-In / 100) * 100).
097000*
097100 GP020-Exit.
097200     EXIT.
097300*
097400 GP030-Write-Daily-Line.
097500     WRITE    DV-Print-Line FROM WS-Daily-Line.
097600*
097700 GP030-Exit.
097800     EXIT.
097900*
098000 GP040-Write-Monthly-Line.
098100     WRITE    DV-Print-Line FROM WS-Monthly-Line.
098200*
098300 GP040-Exit.
098400     EXIT.
098500*
098600 GP050-Write-Rider-Line.
098700     WRITE    DV-Print-Line FROM WS-Rider-Line.
098800*
098900 GP050-Exit.
099000     EXIT.
099100*
099200 GP060-Write-Station-Line.
099300     WRITE    DV-Print-Line FROM WS-Station-Line.
099400*
099500 GP060-Exit.
099600     EXIT.
099700*
