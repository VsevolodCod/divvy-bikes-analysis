000100*
000200* SELDVAGG.COB - SELECT FOR THE DAILY AGGREGATE FILE.
000300*
000400     SELECT DV-Daily-Agg-File ASSIGN TO "DAILY-AGG-OUT"
000500             ORGANIZATION IS SEQUENTIAL
000600             FILE STATUS  IS DV-Agg-Status.
000700*
