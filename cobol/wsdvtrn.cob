000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR THE RAW TRIP INPUT FILE    *
000400*     ONE OCCURRENCE PER BICYCLE RENTAL             *
000500*     SORTED CHRONOLOGICAL BY THE FEED SUPPLIER     *
000600*****************************************************
000700* FILE SIZE 167 BYTES, PADDED TO 170 BY FILLER.
000800*
000900* 14/06/87 RHM - CREATED FOR THE VEHICLE TRIP LOG AUDIT.
001000* 11/03/13 RHM - RE-USED FOR THE BIKE-SHARE FEED, ADDED
001100*                RIDEABLE-TYPE AND MEMBER-CASUAL.
001200* 19/09/20 TJK - ADDED ELECTRIC-BIKE VALUES ON INPUT.
001300*
001400 01  DV-TRIP-RECORD.
001500     03  DV-RIDE-ID                PIC X(16).
001600     03  DV-RIDEABLE-TYPE          PIC X(15).
001700     03  DV-START-DATE             PIC 9(8)     COMP.
001800     03  DV-START-TIME             PIC 9(6)     COMP.
001900     03  DV-END-DATE               PIC 9(8)     COMP.
002000     03  DV-END-TIME               PIC 9(6)     COMP.
002100     03  DV-START-STATION-ID       PIC X(10).
002200     03  DV-START-STATION-NAME     PIC X(30).
002300     03  DV-END-STATION-ID         PIC X(10).
002400     03  DV-END-STATION-NAME       PIC X(30).
002500     03  DV-START-LAT              PIC S9(2)V9(6).
002600     03  DV-START-LNG              PIC S9(3)V9(6).
002700     03  DV-END-LAT                PIC S9(2)V9(6).
002800     03  DV-END-LNG                PIC S9(3)V9(6).
002900     03  DV-MEMBER-CASUAL          PIC X(6).
003000     03  FILLER                    PIC X(3).
003100*
