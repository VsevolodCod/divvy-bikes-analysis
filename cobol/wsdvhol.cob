000100*****************************************************
000200*                                                   *
000300*  FIXED HOLIDAY CALENDAR USED BY DVFEAT'S           *
000400*  HOLIDAY-FLAG DERIVATION.  NEW YEAR'S DAY,         *
000500*  INDEPENDENCE DAY, THANKSGIVING AND CHRISTMAS DAY  *
000600*  FOR EACH YEAR THE FEED COVERS.  LOADED ONCE BY    *
000700*  CC005-LOAD-HOLIDAYS ON THE FIRST CALL.            *
000800*****************************************************
000900*
001000* 02/05/21 TJK - CREATED, FIRST CUT COVERED 2020-2022.
001100* 14/01/24 LMC - EXTENDED TABLE THROUGH 2025.  RE-RUN
001200*                WITH A LONGER LIST TO COVER LATER YEARS.
001300*
001400 01  DV-HOLIDAY-TABLE.
001500     03  DV-HOLIDAY-DATE  PIC 9(8)  COMP  OCCURS 24
001600                          INDEXED BY DV-HOL-IX.
001650     03  FILLER           PIC X(4).
001700*
