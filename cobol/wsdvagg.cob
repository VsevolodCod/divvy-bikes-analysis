000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR THE DAILY AGGREGATE FILE   *
000400*     ONE RECORD PER DATE PROCESSED, WRITTEN ON     *
000500*     THE AGG-DATE CONTROL BREAK IN DVTRIP.          *
000600*****************************************************
000700* FILE SIZE 32 BYTES, PADDED TO 50 BY FILLER.
000800*
000900* 11/03/13 RHM - CREATED WITH THE BIKE-SHARE REWORK.
001000* 02/05/21 TJK - AVG-DURATION AND TOTAL-REVENUE ADDED
001100*                WHEN THE SUMMARY REPORTER WAS BUILT.
001200*
001300 01  DV-DAILY-AGG-RECORD.
001400     03  DVA-AGG-DATE               PIC 9(8)     COMP.
001500     03  DVA-RIDE-COUNT             PIC 9(7)     COMP.
001600     03  DVA-MEMBER-COUNT           PIC 9(7)     COMP.
001700     03  DVA-CASUAL-COUNT           PIC 9(7)     COMP.
001800     03  DVA-TOTAL-DURATION         PIC S9(9)V99 COMP-3.
001900     03  DVA-AVG-DURATION           PIC S9(5)V99 COMP-3.
002000     03  DVA-TOTAL-REVENUE          PIC S9(9)V99 COMP-3.
002100     03  FILLER                     PIC X(18).
002200*
