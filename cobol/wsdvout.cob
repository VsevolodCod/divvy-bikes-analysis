000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR THE CLEANED / ENRICHED     *
000400*           TRIP OUTPUT FILE                        *
000500*     CARRIES THE NORMALIZED INPUT FIELDS PLUS       *
000600*     THE DERIVED CALENDAR / DURATION / REVENUE      *
000700*     FIELDS ADDED BY DVFEAT.                        *
000800*****************************************************
000900* FILE SIZE 200 BYTES, PADDED TO 203 BY FILLER.
001000*
001100* 14/06/87 RHM - CREATED FOR THE VEHICLE TRIP LOG AUDIT.
001200* 11/03/13 RHM - RE-USED FOR THE BIKE-SHARE FEED.
001300* 02/05/21 TJK - ADDED SEASON, PEAK-FLAG, HOLIDAY-FLAG.
001400* 08/02/24 LMC - ADDED TRIP-REVENUE AFTER UNIT-ECONOMICS
001500*                PRICING WORK TAKEN ON FROM THE ANALYTICS GROUP.
001600*
001700 01  DV-TRIP-OUT-RECORD.
001800     03  DVO-RIDE-ID                PIC X(16).
001900     03  DVO-RIDEABLE-TYPE          PIC X(15).
002000     03  DVO-START-DATE             PIC 9(8)     COMP.
002100     03  DVO-START-TIME             PIC 9(6)     COMP.
002200     03  DVO-END-DATE               PIC 9(8)     COMP.
002300     03  DVO-END-TIME               PIC 9(6)     COMP.
002400     03  DVO-START-STATION-ID       PIC X(10).
002500     03  DVO-START-STATION-NAME     PIC X(30).
002600     03  DVO-END-STATION-ID         PIC X(10).
002700     03  DVO-END-STATION-NAME       PIC X(30).
002800     03  DVO-START-LAT              PIC S9(2)V9(6).
002900     03  DVO-START-LNG              PIC S9(3)V9(6).
003000     03  DVO-END-LAT                PIC S9(2)V9(6).
003100     03  DVO-END-LNG                PIC S9(3)V9(6).
003200     03  DVO-MEMBER-CASUAL          PIC X(6).
003300     03  DVO-DURATION-MINUTES       PIC S9(5)V99 COMP-3.
003400     03  DVO-TRIP-YEAR              PIC 9(4).
003500     03  DVO-TRIP-MONTH             PIC 99.
003600     03  DVO-TRIP-DAY               PIC 99.
003700     03  DVO-TRIP-HOUR              PIC 99.
003800     03  DVO-WEEKDAY                PIC 9.
003900     03  DVO-SEASON                 PIC 9.
004000     03  DVO-WEEKEND-FLAG           PIC X.
004100     03  DVO-PEAK-FLAG              PIC X.
004200     03  DVO-HOLIDAY-FLAG           PIC X.
004300     03  DVO-DURATION-CAT           PIC X(10).
004400     03  DVO-TRIP-REVENUE           PIC S9(5)V99 COMP-3.
004500     03  FILLER                     PIC X(3).
004600*
