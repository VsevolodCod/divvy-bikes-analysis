000100*
000200* FDDVRPT.COB - FD FOR THE PROFILING/SUMMARY PRINT FILE.
000300*
000400 FD  DV-Report-File.
000500 01  DV-Print-Line          PIC X(132).
000600*
